000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MPESARPT.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - SISTEMAS DE CONTROLE.
000600 DATE-WRITTEN.  03/04/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
000900
001000***************************************************************
001100*  H I S T O R I C O   D E   A L T E R A C O E S               *
001200*                                                               *
001300*  03/04/89 RM  -  PRIMEIRA VERSAO. IMPRESSAO DO RELATORIO DE   *
001400*                   CHEQUES/TITULOS EM ABERTO (VER BANCO09 E   *
001500*                   BANCO12, DOS QUAIS ESTA ROTINA DERIVA).    *
001600*  17/08/90 RM  -  INCLUIDO TOTAL POR CONTA NO FIM DO RELATORIO.*
001700*  09/06/93 RM  -  CABECALHO DE PAGINA COM DATA DO SISTEMA.     *
001800*  19/12/98 RM  -  AJUSTE DE BUGUE DO ANO 2000 NO CABECALHO.    *
001900*                   CH-0231.                                   *
002000*  05/09/02 RM  -  RELATORIO DESATIVADO JUNTO COM A LEITURA DE  *
002100*                   TELEX (VER NOTA EM MPESAPAR).              *
002200*  --------------------------------------------------------    *
002300*  14/01/13 SAM -  REESCRITO PARA O CLIENTE NOVO (CORRETORA    *
002400*                   QUIRINO, NAIROBI): RELATORIO PASSOU A SER  *
002500*                   DE LANCAMENTOS M-PESA, COM QUEBRA POR       *
002600*                   SENTIDO DO LANCAMENTO (RECEBIDO/ENVIADO/   *
002700*                   PAGO) E BLOCO DE ESTATISTICAS DO LOTE NO    *
002800*                   FIM. RECEBE OS CONTADORES DO LOTE DA       *
002900*                   MPESAING POR LINKAGE. CH-1255.              *
003000*  22/03/13 SAM -  A QUEBRA POR SENTIDO PASSOU A SER FEITA POR  *
003100*                   TRES LEITURAS DO ARQUIVO MPESATX (UMA POR   *
003200*                   SENTIDO), JA QUE O ARQUIVO NAO VEM ORDENADO*
003300*                   E O LOTE NAO TEM ROTINA DE SORT. CH-1260.  *
003400*  02/10/13 SAM -  INCLUIDA A CONTAGEM DE LANCAMENTOS VALIDOS  *
003500*                   (REGRA B9) NO BLOCO DE ESTATISTICAS.       *
003600***************************************************************
003700
003800*---------------------------------------------------------------
003900*  ESTE MODULO SO RODA NO FIM DO LOTE, CHAMADO PELA MPESAING, E
004000*  E QUEM MONTA O RELATORIO IMPRESSO E O BLOCO DE ESTATISTICAS
004100*  DO LOTE (REGRA B10).
004200*---------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500*    C01 E O CANAL DE SALTO DE FORMULARIO DA IMPRESSORA DO
004600*    OPERADOR - USADO NA QUEBRA DE PAGINA EM P-CABECALHO.
004700 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    ENTRADA - O MESMO ARQUIVO GRAVADO PELA MPESAING. E REABERTO
005100*    TRES VEZES NESTE PROGRAMA, UMA PARA CADA SENTIDO DO
005200*    LANCAMENTO (CH-1260).
005300     SELECT MPESATX   ASSIGN TO MPESATX
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-MPESATX.
005600*    SAIDA - O RELATORIO IMPRESSO, 132 COLUNAS, PRONTO PARA A
005700*    IMPRESSORA DE LINHA DO OPERADOR.
005800     SELECT RPTFILE   ASSIGN TO RPTFILE
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-RPTFILE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400*---------------------------------------------------------------
006500*  MESMO LAYOUT GRAVADO PELA MPESAING, SO QUE COM SUFIXO -IN NOS
006600*  NOMES - CADA PROGRAMA TEM SUA PROPRIA FD, NAO HA COPY BOOK
006700*  COMPARTILHADO ENTRE OS TRES MODULOS.
006800*---------------------------------------------------------------
006900 FD  MPESATX              LABEL RECORD IS STANDARD.
007000 01  REG-MPESATX-IN.
007100     03 MPTX-GUID-IN         PIC X(20).
007200     03 MPTX-PROVEDOR-IN     PIC X(10).
007300     03 MPTX-DIRECAO-IN      PIC X(10).
007400     03 MPTX-VALOR-IN        PIC S9(08)V99.
007500     03 MPTX-NOME-IN         PIC X(40).
007600     03 MPTX-FONE-IN         PIC X(13).
007700     03 MPTX-CODIGO-IN       PIC X(12).
007800     03 MPTX-DATA-TX-IN      PIC X(10).
007900     03 MPTX-HORA-TX-IN      PIC X(08).
008000     03 MPTX-CONFIANCA-IN    PIC 9V99.
008100
008200*---------------------------------------------------------------
008300*  LINHA DE IMPRESSAO GENERICA DE 132 POSICOES - CADA WRITE USA
008400*  "FROM" UMA DAS LINHA-xxx DO WORKING-STORAGE.
008500*---------------------------------------------------------------
008600 FD  RPTFILE              LABEL RECORD IS OMITTED.
008700 01  REG-RPTFILE              PIC X(132).
008800
008900***********************************
009000 WORKING-STORAGE SECTION.
009100 77  FS-MPESATX            PIC X(02) VALUE SPACES.
009200 77  FS-RPTFILE            PIC X(02) VALUE SPACES.
009300*    REINICIADO A "N" A CADA UMA DAS TRES PASSADAS DO MPESATX
009400*    (VER P-RELATORIO) - CADA SENTIDO TEM SEU PROPRIO FIM DE
009500*    ARQUIVO, JA QUE O ARQUIVO E REABERTO DO ZERO A CADA VEZ.
009600 77  WS-FIM-ARQUIVO        PIC X(01) VALUE "N".
009700     88 WS-FIM-88          VALUE "S".
009800
009900*    INDICE DE 1 A 3 NA TABELA WS-TAB-DIRECAO - CONTROLA QUAL DOS
010000*    TRES SENTIDOS ESTA SENDO LIDO NA PASSADA ATUAL.
010100 77  WS-I                  PIC 9(02) COMP VALUE ZERO.
010200*    QUANTAS LINHAS JA FORAM IMPRESSAS NA PAGINA ATUAL - ZERADO A
010300*    CADA CABECALHO NOVO (VER P-CABECALHO).
010400 77  WS-LINHA-ATUAL        PIC 9(03) COMP VALUE ZERO.
010500*    NUMERO DA PAGINA IMPRESSA NO CANTO DO CABECALHO - SO CRESCE,
010600*    NUNCA VOLTA A ZERO DENTRO DE UMA MESMA RODADA.
010700 77  WS-PAGINA             PIC 9(03) COMP VALUE ZERO.
010800
010900*---------------------------------------------------------------
011000*  TABELA DOS SENTIDOS - UMA PASSADA DO ARQUIVO MPESATX PARA    *
011100*  CADA SENTIDO, JA QUE O LOTE NAO TEM ROTINA DE SORT.          *
011200*---------------------------------------------------------------
011300 01  WS-TAB-DIRECAO-AREA.
011400     03 WS-TAB-DIRECAO     OCCURS 3 TIMES PIC X(10).
011500     03 FILLER             PIC X(05).
011600 01  WS-TAB-DIRECAO-ALT REDEFINES WS-TAB-DIRECAO-AREA.
011700     03 WS-DIR-RECEBIDO    PIC X(10).
011800     03 WS-DIR-ENVIADO     PIC X(10).
011900     03 WS-DIR-PAGO        PIC X(10).
012000     03 FILLER             PIC X(05).
012100
012200*    SENTIDO DA PASSADA ATUAL DO ARQUIVO ("RECEIVED", "SENT" OU
012300*    "PAID") - COPIADO DA TABELA EM P-RELATORIO E COMPARADO CONTRA
012400*    CADA REGISTRO LIDO EM P-RELATORIO-1.
012500 77  WS-SENTIDO-ATUAL      PIC X(10) VALUE SPACES.
012600*    QUANTOS LANCAMENTOS DESTE SENTIDO FORAM IMPRESSOS - ZERADO A
012700*    CADA NOVA PASSADA, IMPRESSO NO SUBTOTAL (P-SUBTOTAL).
012800 77  WS-QTD-SENTIDO        PIC 9(07) COMP VALUE ZERO.
012900*    SOMA DOS VALORES DESTE SENTIDO - MESMA VIDA DO CONTADOR
013000*    ACIMA. 12 POSICOES INTEIRAS PORQUE O LOTE PODE SOMAR MAIS DO
013100*    QUE UM LANCAMENTO ISOLADO SUPORTA (S9(08)V99 EM MPTX-VALOR).
013200 77  WS-VALOR-SENTIDO      PIC S9(12)V99 VALUE ZERO.
013300
013400*    TOTAIS DO RELATORIO INTEIRO, SOMADOS NAS TRES PASSADAS - SAO
013500*    OS NUMEROS QUE SAEM NO "TOTAL GERAL" E NO BLOCO DE
013600*    ESTATISTICAS (REGRA B10).
013700 01  WS-TOTAIS-GERAIS.
013800     03 WS-QTD-GERAL       PIC 9(07) COMP VALUE ZERO.
013900     03 WS-VALOR-GERAL     PIC S9(12)V99 VALUE ZERO.
014000     03 WS-QTD-VALIDOS     PIC 9(07) COMP VALUE ZERO.
014100*    VISAO ALTERNATIVA DOS TOTAIS GERAIS SO PARA FACILITAR UM
014200*    EVENTUAL DUMP DE BANCADA - NAO USADA NO FLUXO NORMAL.
014300 01  WS-TOTAIS-GERAIS-ALT REDEFINES WS-TOTAIS-GERAIS.
014400     03 WS-TOT-GERAL-X     PIC X(23).
014500
014600*---------------------------------------------------------------
014700*  LINHAS DE IMPRESSAO - NO ESTILO DO RELATORIO DE CHEQUES/     *
014800*  TITULOS (VER LINHA-CABEC1/LINHA-DET DE BANCO09/BANCO12),     *
014900*  AGORA PARA 132 COLUNAS.                                     *
015000*---------------------------------------------------------------
015100 01  LINHA-CABEC1.
015200*    O NOME DO SISTEMA NO CABECALHO FICA DO JEITO QUE SEMPRE FOI,
015300*    DESDE O RELATORIO DE TELEX - SO MUDOU O TITULO DO RELATORIO.
015400     02 F                 PIC X(40) VALUE
015500        "MPESA TRANSACTION REPORT - E l d o r a d o".
015600     02 F                 PIC X(72) VALUE SPACES.
015700     02 F                 PIC X(08) VALUE "PAGINA: ".
015800     02 PAG-DET           PIC ZZ9.
015900     02 F                 PIC X(09) VALUE SPACES.
016000
016100*    LINHA DE COLUNAS DO RELATORIO - CODIGO DA TRANSACAO, SENTIDO,
016200*    NOME DO FAVORECIDO, FONE, DATA, HORA, VALOR E NOTA DE
016300*    CONFIANCA, NESTA ORDEM.
016400 01  LINHA-CABEC2.
016500     02 F                 PIC X(13) VALUE "TX CODE".
016600     02 F                 PIC X(11) VALUE "DIRECTION".
016700     02 F                 PIC X(41) VALUE "NAME".
016800     02 F                 PIC X(14) VALUE "PHONE".
016900     02 F                 PIC X(11) VALUE "DATE".
017000     02 F                 PIC X(09) VALUE "TIME".
017100     02 F                 PIC X(14) VALUE "AMOUNT".
017200     02 F                 PIC X(09) VALUE "CONF".
017300
017400*    UMA LINHA POR LANCAMENTO INTERPRETADO - OS CAMPOS VEM DIRETO
017500*    DO REGISTRO LIDO EM MPESATX (VER P-DETALHE).
017600 01  LINHA-DET.
017700     02 COD-DET           PIC X(12).
017800     02 F                 PIC X(01) VALUE SPACES.
017900     02 DIR-DET           PIC X(10).
018000     02 F                 PIC X(01) VALUE SPACES.
018100     02 NOME-DET          PIC X(40).
018200     02 FONE-DET          PIC X(13).
018300     02 F                 PIC X(01) VALUE SPACES.
018400     02 DATA-DET          PIC X(10).
018500     02 F                 PIC X(01) VALUE SPACES.
018600     02 HORA-DET          PIC X(08).
018700     02 F                 PIC X(01) VALUE SPACES.
018800     02 VALOR-DET         PIC ZZ,ZZZ,ZZ9.99.
018900     02 F                 PIC X(01) VALUE SPACES.
019000     02 CONF-DET          PIC 9.99.
019100
019200*    LINHA "TOTAL <SENTIDO> = qtd = valor" IMPRESSA NO FIM DE
019300*    CADA UMA DAS TRES PASSADAS (CONTROLE DE QUEBRA, REGRA B10).
019400 01  LINHA-SUBTOT.
019500     02 F                 PIC X(06) VALUE "TOTAL ".
019600     02 SENTIDO-SUB       PIC X(10).
019700     02 F                 PIC X(10) VALUE SPACES.
019800     02 QTD-SUB           PIC ZZZ,ZZ9.
019900     02 F                 PIC X(03) VALUE " = ".
020000     02 VALOR-SUB         PIC Z,ZZZ,ZZZ,ZZ9.99.
020100     02 F                 PIC X(65) VALUE SPACES.
020200
020300*    LINHA "TOTAL GERAL" COM A SOMA DOS TRES SENTIDOS JUNTOS -
020400*    IMPRESSA UMA SO VEZ, DEPOIS DAS TRES PASSADAS.
020500 01  LINHA-GRANDTOT.
020600     02 F                 PIC X(14) VALUE "TOTAL GERAL = ".
020700     02 QTD-GRAN          PIC ZZZ,ZZ9.
020800     02 F                 PIC X(03) VALUE " = ".
020900     02 VALOR-GRAN        PIC ZZ,ZZZ,ZZZ,ZZ9.99.
021000     02 F                 PIC X(60) VALUE SPACES.
021100
021200*---------------------------------------------------------------
021300*  BLOCO DE ESTATISTICAS DO LOTE - QUATRO LINHAS, CADA UMA COM UM
021400*  DOS CONTADORES REPASSADOS PELA MPESAING MAIS A CONTAGEM DE
021500*  VALIDOS APURADA NESTE PROGRAMA.
021600*---------------------------------------------------------------
021700 01  LINHA-EST1.
021800     02 F                 PIC X(30) VALUE
021900        "TOTAL DE SMS PROCESSADOS .... ".
022000     02 EST-LIDOS         PIC ZZZ,ZZ9.
022100     02 F                 PIC X(97) VALUE SPACES.
022200*    DUAS COLUNAS NESTA LINHA - DUPLICADOS E NAO-MPESA, LADO A
022300*    LADO, PARA NAO GASTAR UMA LINHA INTEIRA COM CADA UM.
022400 01  LINHA-EST2.
022500     02 F                 PIC X(30) VALUE
022600        "SMS DUPLICADOS .............. ".
022700     02 EST-DUPLIC        PIC ZZZ,ZZ9.
022800     02 F                 PIC X(13) VALUE SPACES.
022900     02 F                 PIC X(30) VALUE
023000        "SMS NAO M-PESA ............... ".
023100     02 EST-NAO-MPESA     PIC ZZZ,ZZ9.
023200     02 F                 PIC X(54) VALUE SPACES.
023300 01  LINHA-EST3.
023400     02 F                 PIC X(30) VALUE
023500        "LANCAMENTOS COM FALHA DE PARSE ".
023600     02 EST-FALHOU        PIC ZZZ,ZZ9.
023700     02 F                 PIC X(97) VALUE SPACES.
023800 01  LINHA-EST4.
023900     02 F                 PIC X(30) VALUE
024000        "LANCAMENTOS VALIDOS ......... ".
024100     02 EST-VALIDOS       PIC ZZZ,ZZ9.
024200     02 F                 PIC X(97) VALUE SPACES.
024300
024400*    LINHA DE TRACOS - SEPARA CABECALHO DO CORPO E FECHA O TOTAL
024500*    GERAL, NO MESMO ESTILO DOS RELATORIOS ANTIGOS DE TELEX.
024600 01  LINHA-TRACO.
024700     02 F                 PIC X(132) VALUE ALL "-".
024800
024900*    LINHA EM BRANCO - USADA DEPOIS DE CADA SUBTOTAL PARA
025000*    SEPARAR VISUALMENTE UM SENTIDO DO PROXIMO.
025100 01  LINHA-LIMPA.
025200     02 F                 PIC X(132) VALUE ALL " ".
025300
025400 LINKAGE SECTION.
025500*---------------------------------------------------------------
025600*  CONTADORES DO LOTE, REPASSADOS POR MPESAING AO FIM DA RODADA*
025700*---------------------------------------------------------------
025800 01  LK-TOTAIS.
025900     03 LK-TOT-LIDOS        PIC 9(07) COMP.
026000     03 LK-TOT-DUPLIC       PIC 9(07) COMP.
026100     03 LK-TOT-NAO-MPESA    PIC 9(07) COMP.
026200     03 LK-TOT-OK           PIC 9(07) COMP.
026300     03 LK-TOT-FALHOU       PIC 9(07) COMP.
026400     03 FILLER              PIC X(10).
026500*    VISAO EM TABELA DOS CINCO TOTAIS - PARALELA A QUE EXISTE NA
026600*    MPESAING, PARA QUEM PRECISAR SOMAR OU CONFERIR EM LACO.
026700 01  LK-TOTAIS-ALT REDEFINES LK-TOTAIS.
026800     03 LK-TOT-TAB          OCCURS 5 TIMES PIC 9(07) COMP.
026900     03 FILLER              PIC X(10).
027000
027100*---------------------------------------------------------------
027200*  PROGRAMA CHAMADO POR CALL NO FIM DO LOTE, COM OS TOTAIS JA
027300*  PRONTOS NA AREA DE LINKAGE - NAO LE O SMSIN NEM O SMSSTAT, SO
027400*  O MPESATX (E ISSO TRES VEZES, UMA POR SENTIDO).
027500*---------------------------------------------------------------
027600 PROCEDURE DIVISION USING LK-TOTAIS.
027700
027800 P-ABRIR.
027900*    MONTA A TABELA DOS TRES SENTIDOS NA ORDEM EM QUE SAEM NO
028000*    RELATORIO - RECEBIDO, ENVIADO E PAGO, NESTA ORDEM FIXA.
028100     MOVE "RECEIVED" TO WS-DIR-RECEBIDO.
028200     MOVE "SENT"     TO WS-DIR-ENVIADO.
028300     MOVE "PAID"     TO WS-DIR-PAGO.
028400*    ZERA OS TOTAIS GERAIS ANTES DA PRIMEIRA PASSADA - ELES VAO
028500*    SE ACUMULANDO AO LONGO DAS TRES PASSADAS EM P-DETALHE.
028600     MOVE ZERO TO WS-QTD-GERAL WS-VALOR-GERAL WS-QTD-VALIDOS.
028700*    SO O RPTFILE E ABERTO AQUI - O MPESATX E ABERTO E FECHADO
028800*    DENTRO DE CADA PASSADA, EM P-RELATORIO.
028900     OPEN OUTPUT RPTFILE.
029000*    IMPRIME O CABECALHO DA PRIMEIRA PAGINA ANTES DE COMECAR A
029100*    PRIMEIRA PASSADA DO ARQUIVO.
029200     PERFORM P-CABECALHO THRU P-CABECALHO-FIM.
029300*    TRES PASSADAS COMPLETAS DO MPESATX, UMA POR SENTIDO - NAO HA
029400*    ROTINA DE SORT NESTE LOTE, ENTAO A QUEBRA DE CONTROLE E FEITA
029500*    RELENDO O ARQUIVO DO COMECO A CADA SENTIDO (CH-1260).
029600     PERFORM P-RELATORIO THRU P-RELATORIO-FIM
029700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 3.
029800*    DEPOIS DAS TRES PASSADAS, IMPRIME A LINHA DE TOTAL GERAL.
029900     PERFORM P-GRAND-TOTAL THRU P-GRAND-TOTAL-FIM.
030000*    POR ULTIMO, O BLOCO DE ESTATISTICAS DO LOTE INTEIRO.
030100     PERFORM P-ESTATISTICAS THRU P-ESTATISTICAS-FIM.
030200*    SO HA UM ARQUIVO PARA FECHAR AQUI - O MPESATX JA FOI FECHADO
030300*    TRES VEZES, UMA POR PASSADA, DENTRO DE P-RELATORIO.
030400     CLOSE RPTFILE.
030500     EXIT PROGRAM.
030600
030700*-----------------------------------------------------------*
030800*  UMA PASSADA COMPLETA DO ARQUIVO MPESATX PARA O SENTIDO    *
030900*  WS-TAB-DIRECAO(WS-I) - SUBSTITUI A QUEBRA DE CONTROLE DE  *
031000*  UM SO PASSO QUE SE FARIA SE HOUVESSE SORT NO LOTE.        *
031100*-----------------------------------------------------------*
031200 P-RELATORIO.
031300*    PEGA O SENTIDO DESTA PASSADA NA TABELA (1=RECEIVED, 2=SENT,
031400*    3=PAID, CONFORME A ORDEM MONTADA EM P-ABRIR).
031500     MOVE WS-TAB-DIRECAO(WS-I) TO WS-SENTIDO-ATUAL.
031600*    ZERA OS ACUMULADORES DESTE SENTIDO - NAO PODEM CARREGAR NADA
031700*    DA PASSADA ANTERIOR.
031800     MOVE ZERO TO WS-QTD-SENTIDO WS-VALOR-SENTIDO.
031900*    CADA PASSADA TEM SEU PROPRIO FIM DE ARQUIVO, JA QUE O
032000*    MPESATX E FECHADO E REABERTO A CADA SENTIDO.
032100     MOVE "N" TO WS-FIM-ARQUIVO.
032200*    REABRE O ARQUIVO DO COMECO PARA ESTA PASSADA - SUBSTITUI UMA
032300*    QUEBRA DE CONTROLE CONVENCIONAL, QUE SO FUNCIONARIA SE O
032400*    ARQUIVO VIESSE ORDENADO POR SENTIDO.
032500     OPEN INPUT MPESATX.
032600*    LEITURA ANTECIPADA, MESMO PADRAO USADO NA MPESAING.
032700     PERFORM P-LER-TXN THRU P-LER-TXN-FIM.
032800*    PERCORRE O ARQUIVO INTEIRO NESTA PASSADA, MAS SO IMPRIME OS
032900*    REGISTROS DO SENTIDO ATUAL (VER P-RELATORIO-1) - OS DEMAIS
033000*    SAO LIDOS E DESCARTADOS, SERAO IMPRESSOS NA PASSADA DELES.
033100     PERFORM P-RELATORIO-1 THRU P-RELATORIO-1-FIM
033200         UNTIL WS-FIM-88.
033300*    FECHA O ARQUIVO NO FIM DESTA PASSADA - A PROXIMA CHAMADA DE
033400*    P-RELATORIO (SE HOUVER) VAI REABRI-LO DO ZERO.
033500     CLOSE MPESATX.
033600*    IMPRIME O SUBTOTAL DESTE SENTIDO ANTES DE PASSAR PARA O
033700*    PROXIMO (REGRA B10).
033800     PERFORM P-SUBTOTAL THRU P-SUBTOTAL-FIM.
033900 P-RELATORIO-FIM.
034000     EXIT.
034100
034200 P-RELATORIO-1.
034300*    SO IMPRIME O REGISTRO SE FOR DO SENTIDO DESTA PASSADA - OS
034400*    DEMAIS FICAM PARA AS OUTRAS DUAS PASSADAS.
034500     IF MPTX-DIRECAO-IN = WS-SENTIDO-ATUAL
034600         PERFORM P-DETALHE THRU P-DETALHE-FIM.
034700*    LE O PROXIMO REGISTRO, TENHA OU NAO IMPRESSO O ANTERIOR.
034800     PERFORM P-LER-TXN THRU P-LER-TXN-FIM.
034900 P-RELATORIO-1-FIM.
035000     EXIT.
035100
035200 P-LER-TXN.
035300*    AT END LIGA O FIM DE ARQUIVO DESTA PASSADA - NAO CONFUNDIR
035400*    COM O FIM DE ARQUIVO DO SMSIN NA MPESAING, SAO CONTADORES
035500*    SEPARADOS EM PROGRAMAS DIFERENTES.
035600     READ MPESATX
035700         AT END
035800             MOVE "S" TO WS-FIM-ARQUIVO.
035900 P-LER-TXN-FIM.
036000     EXIT.
036100
036200*-----------------------------------------------------------*
036300*  LINHA DE DETALHE E ACUMULO DO SUBTOTAL (REGRA B10).       *
036400*  SO ENTRA NO TOTAL QUEM TEM VALOR INTERPRETADO (> ZERO).  *
036500*-----------------------------------------------------------*
036600 P-DETALHE.
036700*    MONTA A LINHA DE DETALHE COPIANDO CADA CAMPO DO REGISTRO LIDO
036800*    PARA A POSICAO CORRESPONDENTE NA LINHA IMPRESSA.
036900     MOVE MPTX-CODIGO-IN  TO COD-DET.
037000     MOVE MPTX-DIRECAO-IN TO DIR-DET.
037100     MOVE MPTX-NOME-IN    TO NOME-DET.
037200     MOVE MPTX-FONE-IN    TO FONE-DET.
037300     MOVE MPTX-DATA-TX-IN TO DATA-DET.
037400     MOVE MPTX-HORA-TX-IN TO HORA-DET.
037500     MOVE MPTX-VALOR-IN   TO VALOR-DET.
037600     MOVE MPTX-CONFIANCA-IN TO CONF-DET.
037700*    GRAVA A LINHA MONTADA E CONTROLA A QUEBRA DE PAGINA.
037800     PERFORM P-ESCREVE-LINHA THRU P-ESCREVE-LINHA-FIM.
037900*    CONTA O LANCAMENTO NO SUBTOTAL DESTE SENTIDO E NO TOTAL
038000*    GERAL DO RELATORIO INTEIRO.
038100     ADD 1 TO WS-QTD-SENTIDO.
038200     ADD 1 TO WS-QTD-GERAL.
038300*    SO SOMA NO VALOR SE O VALOR FOI REALMENTE INTERPRETADO -
038400*    UM LANCAMENTO COM VALOR ZERO NAO ENTRA NA SOMA, AINDA QUE
038500*    ENTRE NA CONTAGEM DE QUANTIDADE ACIMA.
038600     IF MPTX-VALOR-IN > ZERO
038700         ADD MPTX-VALOR-IN TO WS-VALOR-SENTIDO
038800         ADD MPTX-VALOR-IN TO WS-VALOR-GERAL.
038900*    LANCAMENTO VALIDO E O QUE TEM CODIGO DA TRANSACAO, VALOR
039000*    MAIOR QUE ZERO E SENTIDO PREENCHIDO - OS TRES JUNTOS, NAO
039100*    BASTA UM SO DELES (REGRA B9).
039200     IF MPTX-CODIGO-IN NOT = SPACES
039300                      AND MPTX-VALOR-IN > ZERO
039400                      AND MPTX-DIRECAO-IN NOT = SPACES
039500         ADD 1 TO WS-QTD-VALIDOS.
039600 P-DETALHE-FIM.
039700     EXIT.
039800
039900 P-ESCREVE-LINHA.
040000*    GRAVA A LINHA JA MONTADA EM P-DETALHE.
040100     WRITE REG-RPTFILE FROM LINHA-DET.
040200*    CONTA MAIS UMA LINHA NA PAGINA ATUAL - QUANDO PASSAR DE 50,
040300*    PULA PAGINA (LIMITE DO FORMULARIO CONTINUO DA IMPRESSORA).
040400     ADD 1 TO WS-LINHA-ATUAL.
040500     IF WS-LINHA-ATUAL > 50
040600         PERFORM P-CABECALHO THRU P-CABECALHO-FIM.
040700 P-ESCREVE-LINHA-FIM.
040800     EXIT.
040900
041000 P-SUBTOTAL.
041100*    MONTA A LINHA "TOTAL <SENTIDO> = qtd = valor" COM OS
041200*    ACUMULADORES DESTA PASSADA.
041300     MOVE WS-SENTIDO-ATUAL  TO SENTIDO-SUB.
041400     MOVE WS-QTD-SENTIDO    TO QTD-SUB.
041500     MOVE WS-VALOR-SENTIDO  TO VALOR-SUB.
041600*    IMPRIME O SUBTOTAL E UMA LINHA EM BRANCO LOGO DEPOIS, PARA
041700*    SEPARAR VISUALMENTE DO PROXIMO SENTIDO.
041800     WRITE REG-RPTFILE FROM LINHA-SUBTOT.
041900     WRITE REG-RPTFILE FROM LINHA-LIMPA.
042000 P-SUBTOTAL-FIM.
042100     EXIT.
042200
042300 P-GRAND-TOTAL.
042400*    TOTAL GERAL - SOMA DOS TRES SENTIDOS, JA ACUMULADA EM
042500*    P-DETALHE AO LONGO DAS TRES PASSADAS.
042600     MOVE WS-QTD-GERAL   TO QTD-GRAN.
042700     MOVE WS-VALOR-GERAL TO VALOR-GRAN.
042800*    TRACO ANTES E DEPOIS DO TOTAL GERAL, PARA DESTACAR DO RESTO
042900*    DO RELATORIO.
043000     WRITE REG-RPTFILE FROM LINHA-TRACO.
043100     WRITE REG-RPTFILE FROM LINHA-GRANDTOT.
043200     WRITE REG-RPTFILE FROM LINHA-TRACO.
043300 P-GRAND-TOTAL-FIM.
043400     EXIT.
043500
043600*-----------------------------------------------------------*
043700*  BLOCO DE ESTATISTICAS DO LOTE - CONTADORES VINDOS DE      *
043800*  MPESAING POR LINKAGE, MAIS A CONTAGEM DE VALIDOS (B9)     *
043900*  APURADA NESTA PASSADA DO ARQUIVO.                         *
044000*-----------------------------------------------------------*
044100 P-ESTATISTICAS.
044200*    OS QUATRO PRIMEIROS CONTADORES VEM PRONTOS DA MPESAING; SO O
044300*    QUINTO (VALIDOS) E CALCULADO AQUI, DURANTE AS TRES PASSADAS.
044400     MOVE LK-TOT-LIDOS     TO EST-LIDOS.
044500     MOVE LK-TOT-DUPLIC    TO EST-DUPLIC.
044600     MOVE LK-TOT-NAO-MPESA TO EST-NAO-MPESA.
044700     MOVE LK-TOT-FALHOU    TO EST-FALHOU.
044800     MOVE WS-QTD-VALIDOS   TO EST-VALIDOS.
044900*    AS QUATRO LINHAS DO BLOCO DE ESTATISTICAS, NA ORDEM FIXA:
045000*    LIDOS, DUPLICADOS/NAO-MPESA, FALHA DE PARSE E VALIDOS.
045100     WRITE REG-RPTFILE FROM LINHA-EST1.
045200     WRITE REG-RPTFILE FROM LINHA-EST2.
045300     WRITE REG-RPTFILE FROM LINHA-EST3.
045400     WRITE REG-RPTFILE FROM LINHA-EST4.
045500 P-ESTATISTICAS-FIM.
045600     EXIT.
045700
045800 P-CABECALHO.
045900*    ZERA O CONTADOR DE LINHA DA PAGINA NOVA E AVANCA O NUMERO DE
046000*    PAGINA ANTES DE IMPRIMIR O CABECALHO.
046100     MOVE ZERO TO WS-LINHA-ATUAL.
046200     ADD 1 TO WS-PAGINA.
046300     MOVE WS-PAGINA TO PAG-DET.
046400*    DUAS LINHAS DE CABECALHO MAIS UM TRACO SEPARADOR - MESMO
046500*    ESTILO DOS RELATORIOS DE TELEX, SO COM OS TITULOS DE COLUNA
046600*    TROCADOS PARA OS CAMPOS DO LANCAMENTO M-PESA.
046700     WRITE REG-RPTFILE FROM LINHA-CABEC1.
046800     WRITE REG-RPTFILE FROM LINHA-CABEC2.
046900     WRITE REG-RPTFILE FROM LINHA-TRACO.
047000 P-CABECALHO-FIM.
047100     EXIT.
