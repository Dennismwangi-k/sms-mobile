000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MPESAING.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - SISTEMAS DE CONTROLE.
000600 DATE-WRITTEN.  03/04/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
000900
001000***************************************************************
001100*  H I S T O R I C O   D E   A L T E R A C O E S               *
001200*                                                               *
001300*  03/04/89 RM  -  PRIMEIRA VERSAO. LEITURA DO ARQUIVO DE       *
001400*                   TELEX DO BANCO E GRAVACAO DO REGISTRO NO   *
001500*                   CADASTRO BCO.DAT (VER TAMBEM BANCO09).     *
001600*  17/08/90 RM  -  INCLUIDO CONTROLE DE TELEX REPETIDO (MESMO   *
001700*                   NUMERO DE CONTROLE DO BANCO).              *
001800*  22/01/91 RM  -  GRAVACAO DE PENDENCIA QUANDO O TELEX NAO E   *
001900*                   RECONHECIDO PELO LAYOUT DO BANCO.          *
002000*  09/06/93 RM  -  TOTALIZACAO POR TIPO DE MOVIMENTO NO FIM DO  *
002100*                   PROCESSAMENTO.                             *
002200*  19/12/98 RM  -  AJUSTE DE BUGUE DO ANO 2000 NOS CONTADORES.  *
002300*                   CH-0231.                                   *
002400*  05/09/02 RM  -  DESATIVADA A LEITURA DE TELEX - VER NOTA EM  *
002500*                   MPESAPAR. ARQUIVO FICOU SO COMO HISTORICO. *
002600*  --------------------------------------------------------    *
002700*  08/05/12 SAM -  REATIVADO O PROGRAMA PARA O CLIENTE NOVO    *
002800*                   (CORRETORA QUIRINO, NAIROBI), QUE MANDA OS *
002900*                   LANCAMENTOS EM FORMA DE SMS DO M-PESA. O   *
003000*                   ARQUIVO DE ENTRADA PASSOU A SER O EXTRATO  *
003100*                   DE SMS DO GATEWAY DO TELEFONE. CH-1204.    *
003200*  15/05/12 SAM -  INCLUIDO CONTROLE DE SMS REPETIDO PELO GUID  *
003300*                   DO GATEWAY (TABELA EM MEMORIA). CH-1207.   *
003400*  29/08/12 SAM -  GRAVACAO DO STATUS DE CADA SMS RECEBIDO,    *
003500*                   INDEPENDENTE DE SER OU NAO DO M-PESA.      *
003600*                   CH-1231.                                   *
003700*  10/12/12 SAM -  CHAMADA A MPESAPAR PASSOU A USAR AREA DE     *
003800*                   LINKAGE UNICA (LK-PARSE-AREA). CH-1240.    *
003900*  14/01/13 SAM -  NO FIM DO LOTE PASSOU A CHAMAR A MPESARPT    *
004000*                   PARA IMPRIMIR O RELATORIO E AS ESTATISTICAS*
004100*                   DO LOTE. CH-1255.                          *
004200*  03/09/13 SAM -  CORRIGIDA A ROTINA DE BUSCA DE PALAVRA-CHAVE *
004300*                   (P-ACHA-PALAVRA). O UNSTRING COM RECEPTOR   *
004400*                   DE 20 POSICOES TRUNCAVA A MENSAGEM DE 320 E  *
004500*                   MARCAVA "E M-PESA" PRA QUASE TODO SMS, MESMO*
004600*                   SEM NENHUMA PALAVRA-CHAVE. PASSOU A USAR    *
004700*                   INSPECT ... TALLYING. CH-1288.              *
004800*  02/10/13 SAM -  TABELA DE GUID AMPLIADA DE 200 PARA 500      *
004900*                   POSICOES (VOLUME DE SMS CRESCEU). CH-1301. *
005000*  21/12/13 SAM -  REMETENTE "MPESA-KE" ESTAVA SENDO CLASSIFI-  *
005100*                   CADO COMO NAO-M-PESA PORQUE O TESTE EM      *
005200*                   P-CLASSIFICA ERA POR IGUALDADE EXATA.       *
005300*                   PASSOU A USAR INSPECT/TALLYING. CH-1312.    *
005400***************************************************************
005500
005600*---------------------------------------------------------------
005700*  ESTE MODULO E O QUE CONTROLA O LOTE - ABRE OS TRES ARQUIVOS,
005800*  LE O EXTRATO DE SMS REGISTRO A REGISTRO, CLASSIFICA, CHAMA A
005900*  SUBROTINA DE INTERPRETACAO E GRAVA OS RESULTADOS.
006000*---------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400*    CLASSE DE DIGITO DECLARADA AQUI PARA USO EVENTUAL EM TESTE
006500*    DE BANCADA - O GROSSO DA VALIDACAO DE CAMPO FICA EM MPESAPAR.
006600     CLASS DIGITO IS "0" THRU "9".
006700 INPUT-OUTPUT SECTION.
006800*    OS TRES ARQUIVOS DO LOTE SAO SEQUENCIAIS (LINE SEQUENTIAL) -
006900*    O GATEWAY DE SMS GRAVA O EXTRATO COMO TEXTO, NAO HA ARQUIVO
007000*    INDEXADO IGUAL AO BCO.DAT DOS PROGRAMAS BANCOxx.
007100 FILE-CONTROL.
007200*    ENTRADA - EXTRATO DE SMS DO GATEWAY, UM REGISTRO POR SMS
007300*    RECEBIDO NO CELULAR CADASTRADO PARA A CORRETORA.
007400     SELECT SMSIN    ASSIGN TO SMSIN
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-SMSIN.
007700*    SAIDA - UM REGISTRO DE STATUS PARA CADA SMS LIDO, SEJA ELE
007800*    DO M-PESA OU NAO, PROCESSADO OU NAO (REGRA B8).
007900     SELECT SMSSTAT  ASSIGN TO SMSSTAT
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS FS-SMSSTAT.
008200*    SAIDA - SO OS LANCAMENTOS QUE FORAM INTERPRETADOS COM
008300*    SUCESSO PELA MPESAPAR ENTRAM AQUI; E ESTE ARQUIVO QUE A
008400*    MPESARPT LE DEPOIS PARA MONTAR O RELATORIO.
008500     SELECT MPESATX  ASSIGN TO MPESATX
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS FS-MPESATX.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100*---------------------------------------------------------------
009200*  REGISTRO DE ENTRADA - UM SMS RECEBIDO, JA COM GUID DO GATEWAY
009300*  E NUMERO DO REMETENTE, ANTES DE QUALQUER CLASSIFICACAO.
009400*---------------------------------------------------------------
009500 FD  SMSIN               LABEL RECORD IS STANDARD.
009600 01  REG-SMSIN.
009700     03 SMSIN-GUID           PIC X(20).
009800     03 SMSIN-NUMERO         PIC X(20).
009900     03 SMSIN-DATA-RECB      PIC X(10).
010000     03 SMSIN-HORA-RECB      PIC X(08).
010100     03 SMSIN-MENSAGEM       PIC X(320).
010200
010300*---------------------------------------------------------------
010400*  REGISTRO DE STATUS - ESPELHA O QUE ACONTECEU COM CADA SMS LIDO
010500*  (PROCESSED, DUPLICATE OU FAILED) PARA AUDITORIA DO LOTE.
010600*---------------------------------------------------------------
010700 FD  SMSSTAT             LABEL RECORD IS STANDARD.
010800 01  REG-SMSSTAT.
010900     03 SMSSTAT-GUID         PIC X(20).
011000     03 SMSSTAT-NUMERO       PIC X(20).
011100     03 SMSSTAT-STATUS       PIC X(10).
011200     03 SMSSTAT-NOTA         PIC X(50).
011300
011400*---------------------------------------------------------------
011500*  REGISTRO DO LANCAMENTO M-PESA JA INTERPRETADO - OS CAMPOS SAO
011600*  OS MESMOS DEVOLVIDOS PELA MPESAPAR EM LK-PARSE-AREA.
011700*---------------------------------------------------------------
011800 FD  MPESATX             LABEL RECORD IS STANDARD.
011900 01  REG-MPESATX.
012000     03 MPTX-GUID            PIC X(20).
012100     03 MPTX-PROVEDOR        PIC X(10).
012200     03 MPTX-DIRECAO         PIC X(10).
012300     03 MPTX-VALOR           PIC S9(08)V99.
012400     03 MPTX-NOME            PIC X(40).
012500     03 MPTX-FONE            PIC X(13).
012600     03 MPTX-CODIGO          PIC X(12).
012700     03 MPTX-DATA-TX         PIC X(10).
012800     03 MPTX-HORA-TX         PIC X(08).
012900     03 MPTX-CONFIANCA       PIC 9V99.
013000
013100***********************************
013200 WORKING-STORAGE SECTION.
013300 77  FS-SMSIN              PIC X(02) VALUE SPACES.
013400 77  FS-SMSSTAT            PIC X(02) VALUE SPACES.
013500 77  FS-MPESATX            PIC X(02) VALUE SPACES.
013600*    SINALIZADOR DE FIM DE ARQUIVO DO SMSIN - QUANDO LIGA, O LOTE
013700*    TERMINA (VER P-ABRIR E P-LER).
013800 77  WS-FIM-ARQUIVO        PIC X(01) VALUE "N".
013900     88 WS-FIM-88          VALUE "S".
014000
014100*    COPIA DA MENSAGEM EM MAIUSCULAS, PARA A CLASSIFICACAO M-PESA
014200*    NAO DEPENDER DE COMO O OPERADOR MANDOU O TEXTO (REGRA B1).
014300 77  WS-MSG-MAIUSC         PIC X(320) VALUE SPACES.
014400*    NUMERO/NOME DO REMETENTE EM MAIUSCULAS - QUANDO O REMETENTE
014500*    E EXATAMENTE "MPESA" JA BASTA PARA CLASSIFICAR SEM OLHAR O
014600*    TEXTO DA MENSAGEM.
014700 77  WS-REMET-MAIUSC       PIC X(20) VALUE SPACES.
014800*    RESULTADO DA CLASSIFICACAO (REGRA B1) - "S" MANDA O SMS PARA
014900*    A MPESAPAR, "N" GRAVA STATUS "PROCESSED"/"NOT MPESA" SEM
015000*    TENTAR INTERPRETAR NADA.
015100 77  WS-E-MPESA            PIC X(01) VALUE "N".
015200     88 WS-E-MPESA-88      VALUE "S".
015300 77  WS-I                  PIC 9(03) COMP VALUE ZERO.
015400*    CONTADOR DE OCORRENCIAS DA PALAVRA-CHAVE NA MENSAGEM, USADO
015500*    PELO INSPECT/TALLYING EM P-ACHA-PALAVRA (CH-1288). BASTA UMA
015600*    OCORRENCIA PARA CLASSIFICAR O SMS COMO M-PESA.
015700 77  WS-CONTA-PALAVRA      PIC 9(03) COMP VALUE ZERO.
015800
015900*---------------------------------------------------------------
016000*  TABELA DE GUID JA VISTOS NO LOTE - CONTROLE DE SMS REPETIDO  *
016100*---------------------------------------------------------------
016200*    500 POSICOES COBREM O MAIOR LOTE JA VISTO NESTE CLIENTE -
016300*    AMPLIADA DE 200 PARA 500 NA CH-1301 QUANDO O VOLUME DE SMS
016400*    DA CORRETORA CRESCEU.
016500 01  WS-TAB-GUID-AREA.
016600     03 WS-TAB-GUID        OCCURS 500 TIMES PIC X(20).
016700     03 FILLER             PIC X(10).
016800*    QUANTOS GUID JA ESTAO GRAVADOS NA TABELA NESTA RODADA -
016900*    ZERADO A CADA EXECUCAO DO PROGRAMA (NAO PERSISTE DE LOTE
017000*    PARA LOTE).
017100 77  WS-QTD-GUID           PIC 9(03) COMP VALUE ZERO.
017200 77  WS-GUID-REPETIDO      PIC X(01) VALUE "N".
017300     88 WS-GUID-REPETIDO-88 VALUE "S".
017400
017500*---------------------------------------------------------------
017600*  CONTADORES DO LOTE - REPASSADOS A MPESARPT NO FIM DA RODADA  *
017700*---------------------------------------------------------------
017800*    UM CONTADOR PARA CADA DESFECHO POSSIVEL DO SMS NO LOTE -
017900*    LIDO, DUPLICADO, NAO-MPESA, OK E FALHOU. A SOMA DOS CINCO
018000*    TEM QUE BATER COM WS-TOTAL-LIDOS NO FIM DO LOTE.
018100 01  WS-CONTADORES.
018200     03 WS-TOTAL-LIDOS     PIC 9(07) COMP VALUE ZERO.
018300     03 WS-TOTAL-DUPLIC    PIC 9(07) COMP VALUE ZERO.
018400     03 WS-TOTAL-NAO-MPESA PIC 9(07) COMP VALUE ZERO.
018500     03 WS-TOTAL-OK        PIC 9(07) COMP VALUE ZERO.
018600     03 WS-TOTAL-FALHOU    PIC 9(07) COMP VALUE ZERO.
018700     03 FILLER             PIC X(05).
018800*    VISAO EM TABELA DOS MESMOS CINCO CONTADORES - USADA SO PARA
018900*    FACILITAR UMA EVENTUAL SOMA OU IMPRESSAO EM LACO, SEM TER
019000*    QUE CITAR CADA CAMPO UM A UM.
019100 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.
019200     03 WS-CONT-TAB        OCCURS 5 TIMES PIC 9(07) COMP.
019300     03 FILLER             PIC X(05).
019400
019500*    NOME DOS SUBPROGRAMAS CHAMADOS VIA CALL POR VARIAVEL - ASSIM
019600*    FICA NUM SO LUGAR SE ALGUM DIA PRECISAR TROCAR O NOME DO
019700*    MODULO SEM MEXER EM CADA PERFORM/CALL ESPALHADO NO CODIGO.
019800 77  WS-PGMPAR             PIC X(08) VALUE "MPESAPAR".
019900 77  WS-PGMRPT             PIC X(08) VALUE "MPESARPT".
020000
020100*---------------------------------------------------------------
020200*  AREA DE COMUNICACAO COM A SUBROTINA DE INTERPRETACAO DO SMS *
020300*---------------------------------------------------------------
020400*    MESMO LAYOUT DA LK-PARSE-AREA DA MPESAPAR (VER PROGRAMA
020500*    MPESAPAR) - ESTE MODULO PREENCHE GUID/MENSAGEM/REMETENTE E A
020600*    SUBROTINA DEVOLVE O RESTO DOS CAMPOS JA INTERPRETADOS.
020700 01  WS-LK-PARSE-AREA.
020800     03 WS-LK-GUID          PIC X(20).
020900     03 WS-LK-MENSAGEM      PIC X(320).
021000     03 WS-LK-REMETENTE     PIC X(20).
021100     03 WS-LK-DIRECAO       PIC X(10).
021200     03 WS-LK-VALOR         PIC S9(08)V99.
021300     03 WS-LK-VALOR-ALT REDEFINES WS-LK-VALOR PIC X(11).
021400     03 WS-LK-NOME          PIC X(40).
021500     03 WS-LK-FONE          PIC X(13).
021600     03 WS-LK-CODIGO        PIC X(12).
021700     03 WS-LK-DATA-TX       PIC X(10).
021800     03 WS-LK-HORA-TX       PIC X(08).
021900     03 WS-LK-CONFIANCA     PIC 9V99.
022000     03 WS-LK-OK-FLAG       PIC X(01).
022100        88 WS-LK-PARSE-OK      VALUE "S".
022200     03 WS-LK-NOTA-ERRO     PIC X(40).
022300     03 FILLER              PIC X(10).
022400
022500*---------------------------------------------------------------
022600*  AREA DE TOTAIS REPASSADA A MPESARPT (RELATORIO/ESTATISTICAS) *
022700*---------------------------------------------------------------
022800*    OS CINCO TOTAIS DO LOTE, NA MESMA ORDEM DE WS-CONTADORES -
022900*    REPASSADOS PARA A MPESARPT NO FIM DA RODADA (VER P-FINAL).
023000 01  WS-LK-TOTAIS.
023100     03 LK-TOT-LIDOS        PIC 9(07) COMP.
023200     03 LK-TOT-DUPLIC       PIC 9(07) COMP.
023300     03 LK-TOT-NAO-MPESA    PIC 9(07) COMP.
023400     03 LK-TOT-OK           PIC 9(07) COMP.
023500     03 LK-TOT-FALHOU       PIC 9(07) COMP.
023600     03 FILLER              PIC X(10).
023700*    VISAO EM TABELA DOS TOTAIS, PARALELA A WS-CONTADORES-ALT.
023800 01  WS-LK-TOTAIS-ALT REDEFINES WS-LK-TOTAIS.
023900     03 WS-LK-TOT-TAB       OCCURS 5 TIMES PIC 9(07) COMP.
024000     03 FILLER              PIC X(10).
024100
024200*---------------------------------------------------------------
024300*  NAO HA MENU NEM TELA NESTE PROGRAMA - E UM JOB DE LOTE, SEM
024400*  INTERACAO, RODADO PELA NOITE CONTRA O EXTRATO DO DIA.
024500*---------------------------------------------------------------
024600 PROCEDURE DIVISION.
024700
024800 P-ABRIR.
024900*    ABRE OS TRES ARQUIVOS ANTES DE LER O PRIMEIRO REGISTRO - SE
025000*    ALGUM NAO ABRIR, O FILE STATUS CORRESPONDENTE ACUSA NA
025100*    PROXIMA OPERACAO (NAO HA ROTINA DE ABERTURA COM RETRY COMO
025200*    NOS PROGRAMAS BANCOxx, POIS ESTES ARQUIVOS SAO SEQUENCIAIS).
025300     OPEN INPUT  SMSIN.
025400     OPEN OUTPUT SMSSTAT.
025500     OPEN OUTPUT MPESATX.
025600*    LE O PRIMEIRO REGISTRO ANTES DE ENTRAR NO LACO PRINCIPAL -
025700*    PADRAO "LER ANTECIPADO" PARA O TESTE DE FIM DE ARQUIVO FICAR
025800*    NA CLAUSULA UNTIL DO PERFORM SEGUINTE.
025900     PERFORM P-LER THRU P-LER-FIM.
026000*    UM REGISTRO DE CADA VEZ ATE ACABAR O ARQUIVO - CADA PASSAGEM
026100*    TERMINA LENDO O PROXIMO REGISTRO (VEJA O PERFORM P-LER NO
026200*    FIM DE P-PROCESSA-LOTE).
026300     PERFORM P-PROCESSA-LOTE THRU P-PROCESSA-LOTE-FIM
026400         UNTIL WS-FIM-88.
026500*    FECHA OS ARQUIVOS E REPASSA OS TOTAIS PARA O RELATORIO ANTES
026600*    DE ENCERRAR O JOB.
026700     PERFORM P-FINAL THRU P-FINAL-FIM.
026800     STOP RUN.
026900
027000 P-PROCESSA-LOTE.
027100*    CONTA TODO REGISTRO LIDO, INDEPENDENTE DO DESFECHO - E O
027200*    TOTAL CONTRA O QUAL OS DEMAIS CONTADORES SAO CONFERIDOS.
027300     ADD 1 TO WS-TOTAL-LIDOS.
027400*    PRIMEIRO PASSO: VERIFICA SE O GUID DESTE SMS JA APARECEU NO
027500*    LOTE (REGRA B7) - SMS REPETIDO NEM CHEGA A SER CLASSIFICADO.
027600     PERFORM P-DEDUP-BUSCA THRU P-DEDUP-BUSCA-FIM.
027700*    GUID JA VISTO - GRAVA STATUS "DUPLICATE" E PULA PARA O
027800*    PROXIMO REGISTRO SEM TENTAR CLASSIFICAR NEM INTERPRETAR.
027900     IF WS-GUID-REPETIDO-88
028000         ADD 1 TO WS-TOTAL-DUPLIC
028100         MOVE "DUPLICATE" TO SMSSTAT-STATUS
028200         MOVE "DUPLICATE GUID - SKIPPED" TO SMSSTAT-NOTA
028300         PERFORM P-GRAVA-STATUS THRU P-GRAVA-STATUS-FIM
028400         GO TO P-PROCESSA-LOTE-FIM.
028500*    SEGUNDO PASSO: SO CHEGA AQUI QUEM NAO E REPETIDO - TESTA SE
028600*    A MENSAGEM E DO M-PESA (REGRA B1) ANTES DE GASTAR TEMPO
028700*    CHAMANDO A SUBROTINA DE INTERPRETACAO.
028800     PERFORM P-CLASSIFICA THRU P-CLASSIFICA-FIM.
028900*    NAO E M-PESA - GRAVA STATUS "PROCESSED"/"NOT MPESA" E NAO
029000*    CHAMA A MPESAPAR; A MENSAGEM FICA SO COMO REGISTRO DE STATUS
029100*    (BATCH FLOW, PASSO 4).
029200     IF NOT WS-E-MPESA-88
029300         ADD 1 TO WS-TOTAL-NAO-MPESA
029400         MOVE "PROCESSED" TO SMSSTAT-STATUS
029500         MOVE "SMS RECEIVED (NOT MPESA)" TO SMSSTAT-NOTA
029600         PERFORM P-GRAVA-STATUS THRU P-GRAVA-STATUS-FIM
029700         GO TO P-PROCESSA-LOTE-FIM.
029800*    TERCEIRO PASSO: MENSAGEM E DO M-PESA E NAO E REPETIDA -
029900*    MANDA PARA A SUBROTINA TENTAR CASAR UM DOS QUATRO PADROES DE
030000*    SMS (BATCH FLOW, PASSO 5).
030100     PERFORM P-CHAMA-PARSER THRU P-CHAMA-PARSER-FIM.
030200*    A SUBROTINA CONSEGUIU CASAR ALGUM DOS QUATRO PADROES -
030300*    GRAVA O LANCAMENTO NO MPESATX E O STATUS "PROCESSED".
030400     IF WS-LK-PARSE-OK
030500         ADD 1 TO WS-TOTAL-OK
030600         PERFORM P-GRAVA-TXN THRU P-GRAVA-TXN-FIM
030700         MOVE "PROCESSED" TO SMSSTAT-STATUS
030800         MOVE "SUCCESSFULLY PARSED AS MPESA TRANSACTION"
030900              TO SMSSTAT-NOTA
031000*    NENHUM DOS QUATRO PADROES CASOU - NAO GRAVA LANCAMENTO
031100*    NENHUM, SO O STATUS "FAILED" COM A NOTA DE ERRO.
031200     ELSE
031300         ADD 1 TO WS-TOTAL-FALHOU
031400         MOVE "FAILED" TO SMSSTAT-STATUS
031500         MOVE "FAILED TO PARSE MPESA TRANSACTION" TO SMSSTAT-NOTA.
031600*    TODO REGISTRO LIDO GRAVA UM STATUS, SEJA QUAL FOR O DESFECHO
031700*    (REGRA B8) - ESTE PERFORM E COMUM AOS TRES CAMINHOS (OK,
031800*    FAILED E NOT-MPESA JA TRATADO ACIMA COM SEU PROPRIO GO TO).
031900     PERFORM P-GRAVA-STATUS THRU P-GRAVA-STATUS-FIM.
032000 P-PROCESSA-LOTE-FIM.
032100*    LE O PROXIMO REGISTRO ANTES DE VOLTAR AO LACO PRINCIPAL - SE
032200*    FOR O ULTIMO, LIGA WS-FIM-ARQUIVO E O PERFORM EM P-ABRIR
032300*    PARA NA PROXIMA VOLTA.
032400     PERFORM P-LER THRU P-LER-FIM.
032500
032600*-----------------------------------------------------------*
032700*  LEITURA SEQUENCIAL DO EXTRATO DE SMS DO GATEWAY           *
032800*-----------------------------------------------------------*
032900 P-LER.
033000*    A CLAUSULA AT END E O UNICO PONTO ONDE WS-FIM-ARQUIVO LIGA -
033100*    SEM ISSO O LACO EM P-ABRIR NUNCA TERMINARIA.
033200     READ SMSIN
033300         AT END
033400             MOVE "S" TO WS-FIM-ARQUIVO.
033500 P-LER-FIM.
033600     EXIT.
033700
033800*-----------------------------------------------------------*
033900*  CONTROLE DE SMS REPETIDO - BUSCA SEQUENCIAL NA TABELA DE  *
034000*  GUID JA GRAVADOS NESTA RODADA. O PRIMEIRO GUID GRAVADO    *
034100*  VALE; OS DEMAIS SAO "DUPLICATE" (REGRA B7).               *
034200*-----------------------------------------------------------*
034300 P-DEDUP-BUSCA.
034400*    ASSUME NAO-REPETIDO ATE PROVA EM CONTRARIO - SE A TABELA
034500*    ESTIVER VAZIA, NEM PRECISA BUSCAR.
034600     MOVE "N" TO WS-GUID-REPETIDO.
034700*    TABELA VAZIA (PRIMEIRO REGISTRO DO LOTE) - NAO HA O QUE
034800*    COMPARAR, VAI DIRETO GRAVAR O GUID.
034900     IF WS-QTD-GUID = ZERO
035000         GO TO P-DEDUP-GRAVA.
035100*    BUSCA SEQUENCIAL NA TABELA - O LOTE E PEQUENO O BASTANTE
035200*    (ATE 500 SMS) PARA NAO JUSTIFICAR UMA BUSCA BINARIA.
035300     PERFORM P-DEDUP-BUSCA-1 THRU P-DEDUP-BUSCA-1-FIM
035400         VARYING WS-I FROM 1 BY 1
035500         UNTIL WS-I > WS-QTD-GUID OR WS-GUID-REPETIDO-88.
035600*    ACHOU NA TABELA - NAO GRAVA DE NOVO, SO AVISA O CHAMADOR.
035700     IF WS-GUID-REPETIDO-88
035800         GO TO P-DEDUP-BUSCA-FIM.
035900*    SO CHEGA AQUI QUEM NAO ESTAVA NA TABELA (OU A TABELA ESTAVA
036000*    VAZIA) - GRAVA O GUID PARA AS PROXIMAS COMPARACOES DO LOTE.
036100 P-DEDUP-GRAVA.
036200*    SO GRAVA SE AINDA HOUVER ESPACO NA TABELA - SE O LOTE
036300*    PASSAR DE 500 SMS, OS EXCEDENTES DEIXAM DE SER CONFERIDOS
036400*    CONTRA DUPLICIDADE (RISCO ACEITO, POIS NUNCA OCORREU ATE
036500*    HOJE - VER CH-1301).
036600     IF WS-QTD-GUID < 500
036700         ADD 1 TO WS-QTD-GUID
036800         MOVE SMSIN-GUID TO WS-TAB-GUID(WS-QTD-GUID).
036900 P-DEDUP-BUSCA-FIM.
037000     EXIT.
037100
037200 P-DEDUP-BUSCA-1.
037300*    COMPARA O GUID DO REGISTRO ATUAL COM CADA POSICAO JA
037400*    GRAVADA, UMA DE CADA VEZ, ATE ACHAR OU ESGOTAR A TABELA.
037500     IF WS-TAB-GUID(WS-I) = SMSIN-GUID
037600         MOVE "S" TO WS-GUID-REPETIDO.
037700 P-DEDUP-BUSCA-1-FIM.
037800     EXIT.
037900
038000*-----------------------------------------------------------*
038100*  CLASSIFICACAO M-PESA (REGRA B1) - REMETENTE "MPESA" OU    *
038200*  PALAVRA-CHAVE NO TEXTO DA MENSAGEM.                       *
038300*-----------------------------------------------------------*
038400 P-CLASSIFICA.
038500*    COPIA MENSAGEM E REMETENTE PARA AREA DE TRABALHO ANTES DE
038600*    CONVERTER PARA MAIUSCULAS - OS CAMPOS DO REGISTRO LIDO NAO
038700*    SAO ALTERADOS, POIS SAO GRAVADOS DEPOIS NO STATUS/LANCAMENTO.
038800     MOVE SMSIN-MENSAGEM TO WS-MSG-MAIUSC.
038900     MOVE SMSIN-NUMERO   TO WS-REMET-MAIUSC.
039000     INSPECT WS-MSG-MAIUSC CONVERTING
039100         "abcdefghijklmnopqrstuvwxyz"
039200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039300     INSPECT WS-REMET-MAIUSC CONVERTING
039400         "abcdefghijklmnopqrstuvwxyz"
039500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039600*    ASSUME QUE NAO E M-PESA ATE ALGUM DOS TESTES ABAIXO PROVAR O
039700*    CONTRARIO (REGRA B1).
039800     MOVE "N" TO WS-E-MPESA.
039900*    PRIMEIRO TESTE, O MAIS BARATO: O REMETENTE DO SMS JA VEM
040000*    CADASTRADO NO GATEWAY COM "MPESA" NO NOME - NAO E SEMPRE UM
040100*    NOME EXATO, ALGUNS GATEWAYS MANDAM "MPESA-KE" OU PARECIDO,
040200*    POR ISSO O TESTE E POR CONTEUDO (INSPECT/TALLYING), DO MESMO
040300*    JEITO QUE O CORPO DA MENSAGEM E TESTADO ADIANTE. CH-1312.
040400     MOVE ZERO TO WS-CONTA-PALAVRA.
040500     INSPECT WS-REMET-MAIUSC TALLYING WS-CONTA-PALAVRA
040600         FOR ALL "MPESA".
040700     IF WS-CONTA-PALAVRA > ZERO
040800         MOVE "S" TO WS-E-MPESA
040900         GO TO P-CLASSIFICA-FIM.
041000*    SEGUNDO TESTE: A MENSAGEM COMECA COM "M-PESA" NOS PRIMEIROS
041100*    60 CARACTERES (CABECALHO PADRAO DO OPERADOR NAS MENSAGENS DE
041200*    CONFIRMACAO).
041300     IF WS-MSG-MAIUSC (1:60) = "M-PESA"
041400         MOVE "S" TO WS-E-MPESA
041500         GO TO P-CLASSIFICA-FIM.
041600*    TERCEIRO E ULTIMO TESTE, O MAIS CUSTOSO: PROCURA AS PALAVRAS-
041700*    CHAVE NO CORPO DA MENSAGEM (VER P-ACHA-PALAVRA).
041800     PERFORM P-CLASSIFICA-PALAVRA THRU P-CLASSIFICA-PALAVRA-FIM.
041900 P-CLASSIFICA-FIM.
042000     EXIT.
042100
042200 P-CLASSIFICA-PALAVRA.
042300*    MENSAGEM IGUAL A PALAVRA "MPESA" SOZINHA, SEM MAIS NADA -
042400*    CASO RARO MAS TRATADO SEPARADO PARA NAO PRECISAR CHAMAR O
042500*    INSPECT DE P-ACHA-PALAVRA PARA UMA COMPARACAO TAO SIMPLES.
042600     IF WS-MSG-MAIUSC = "MPESA"
042700         MOVE "S" TO WS-E-MPESA
042800         GO TO P-CLASSIFICA-PALAVRA-FIM.
042900*    NENHUM DOS TESTES RAPIDOS SERVIU - PROCURA AS SETE PALAVRAS-
043000*    CHAVE UMA A UMA NO CORPO DA MENSAGEM.
043100     PERFORM P-ACHA-PALAVRA THRU P-ACHA-PALAVRA-FIM.
043200 P-CLASSIFICA-PALAVRA-FIM.
043300     EXIT.
043400
043500*-----------------------------------------------------------*
043600*  TESTA AS SETE PALAVRAS-CHAVE DO MANUAL DO OPERADOR, UMA   *
043700*  A UMA, ATE ACHAR A PRIMEIRA (REGRA B1). A VERSAO ANTERIOR *
043800*  DESTA ROTINA USAVA UNSTRING DE UM SO ITEM RECEPTOR PARA   *
043900*  TESTAR SE A MENSAGEM "CONTINHA" A PALAVRA-CHAVE, MAS O    *
044000*  RECEPTOR (WS-REMET-MAIUSC, 20 POSICOES) TRUNCAVA A        *
044100*  MENSAGEM (320 POSICOES) MESMO QUANDO A PALAVRA NAO        *
044200*  APARECIA, DANDO "ACHOU" PRA QUASE TODO SMS. CH-1288.      *
044300*  A PARTIR DESTA VERSAO A BUSCA E FEITA POR INSPECT COM     *
044400*  TALLYING, QUE CONTA AS OCORRENCIAS DA PALAVRA NO CORPO DA *
044500*  MENSAGEM INTEIRA, SEM DEPENDER DO TAMANHO DO RECEPTOR.    *
044600*-----------------------------------------------------------*
044700 P-ACHA-PALAVRA.
044800*    ZERA O CONTADOR ANTES DE CADA INSPECT - SEM ISSO A CONTAGEM
044900*    DA PALAVRA ANTERIOR SOMARIA NA DA PALAVRA SEGUINTE.
045000     MOVE ZERO TO WS-CONTA-PALAVRA.
045100     INSPECT WS-MSG-MAIUSC TALLYING WS-CONTA-PALAVRA
045200         FOR ALL "MPESA".
045300*    PELO MENOS UMA OCORRENCIA DE "MPESA" NO CORPO DA MENSAGEM -
045400*    JA BASTA PARA CLASSIFICAR COMO M-PESA, NAO PRECISA TESTAR AS
045500*    OUTRAS SEIS PALAVRAS-CHAVE.
045600     IF WS-CONTA-PALAVRA > ZERO
045700         MOVE "S" TO WS-E-MPESA
045800         GO TO P-ACHA-PALAVRA-FIM.
045900     MOVE ZERO TO WS-CONTA-PALAVRA.
046000     INSPECT WS-MSG-MAIUSC TALLYING WS-CONTA-PALAVRA
046100         FOR ALL "M-PESA".
046200     IF WS-CONTA-PALAVRA > ZERO
046300         MOVE "S" TO WS-E-MPESA
046400         GO TO P-ACHA-PALAVRA-FIM.
046500     MOVE ZERO TO WS-CONTA-PALAVRA.
046600     INSPECT WS-MSG-MAIUSC TALLYING WS-CONTA-PALAVRA
046700         FOR ALL "CONFIRMED".
046800     IF WS-CONTA-PALAVRA > ZERO
046900         MOVE "S" TO WS-E-MPESA
047000         GO TO P-ACHA-PALAVRA-FIM.
047100     MOVE ZERO TO WS-CONTA-PALAVRA.
047200     INSPECT WS-MSG-MAIUSC TALLYING WS-CONTA-PALAVRA
047300         FOR ALL "KSH".
047400     IF WS-CONTA-PALAVRA > ZERO
047500         MOVE "S" TO WS-E-MPESA
047600         GO TO P-ACHA-PALAVRA-FIM.
047700     MOVE ZERO TO WS-CONTA-PALAVRA.
047800     INSPECT WS-MSG-MAIUSC TALLYING WS-CONTA-PALAVRA
047900         FOR ALL "SENT".
048000     IF WS-CONTA-PALAVRA > ZERO
048100         MOVE "S" TO WS-E-MPESA
048200         GO TO P-ACHA-PALAVRA-FIM.
048300     MOVE ZERO TO WS-CONTA-PALAVRA.
048400     INSPECT WS-MSG-MAIUSC TALLYING WS-CONTA-PALAVRA
048500         FOR ALL "RECEIVED".
048600     IF WS-CONTA-PALAVRA > ZERO
048700         MOVE "S" TO WS-E-MPESA
048800         GO TO P-ACHA-PALAVRA-FIM.
048900     MOVE ZERO TO WS-CONTA-PALAVRA.
049000     INSPECT WS-MSG-MAIUSC TALLYING WS-CONTA-PALAVRA
049100         FOR ALL "PAID".
049200     IF WS-CONTA-PALAVRA > ZERO
049300         MOVE "S" TO WS-E-MPESA.
049400 P-ACHA-PALAVRA-FIM.
049500     EXIT.
049600
049700*-----------------------------------------------------------*
049800*  CHAMA A SUBROTINA DE INTERPRETACAO DO SMS (MPESAPAR)      *
049900*-----------------------------------------------------------*
050000 P-CHAMA-PARSER.
050100*    LIMPA A AREA DE LINKAGE ANTES DE PREENCHER - A MESMA AREA E
050200*    REUTILIZADA A CADA CHAMADA, REGISTRO A REGISTRO.
050300     MOVE SPACES TO WS-LK-PARSE-AREA.
050400     MOVE SMSIN-GUID     TO WS-LK-GUID.
050500     MOVE SMSIN-MENSAGEM TO WS-LK-MENSAGEM.
050600     MOVE SMSIN-NUMERO   TO WS-LK-REMETENTE.
050700*    CHAMA A SUBROTINA DE INTERPRETACAO - ELA DEVOLVE OS CAMPOS
050800*    DO LANCAMENTO JA MONTADOS, O FLAG DE SUCESSO/FALHA E A NOTA
050900*    DE ERRO QUANDO FOR O CASO (CH-1240).
051000     CALL WS-PGMPAR USING WS-LK-PARSE-AREA.
051100 P-CHAMA-PARSER-FIM.
051200     EXIT.
051300
051400*-----------------------------------------------------------*
051500*  GRAVACAO DO LANCAMENTO INTERPRETADO NO ARQUIVO MPESATX    *
051600*-----------------------------------------------------------*
051700 P-GRAVA-TXN.
051800*    O GUID DO SMS VAI JUNTO NO LANCAMENTO - E A CHAVE QUE LIGA O
051900*    LANCAMENTO AO REGISTRO DE STATUS CORRESPONDENTE.
052000     MOVE SMSIN-GUID       TO MPTX-GUID.
052100*    SO EXISTE UM PROVEDOR NESTE LOTE POR ENQUANTO - O CAMPO FICA
052200*    AQUI PARA O DIA EM QUE A CORRETORA ACEITAR OUTRA OPERADORA.
052300     MOVE "MPESA"          TO MPTX-PROVEDOR.
052400     MOVE WS-LK-DIRECAO    TO MPTX-DIRECAO.
052500     MOVE WS-LK-VALOR      TO MPTX-VALOR.
052600     MOVE WS-LK-NOME       TO MPTX-NOME.
052700     MOVE WS-LK-FONE       TO MPTX-FONE.
052800     MOVE WS-LK-CODIGO     TO MPTX-CODIGO.
052900     MOVE WS-LK-DATA-TX    TO MPTX-DATA-TX.
053000     MOVE WS-LK-HORA-TX    TO MPTX-HORA-TX.
053100     MOVE WS-LK-CONFIANCA  TO MPTX-CONFIANCA.
053200*    GRAVA O LANCAMENTO JA COMPLETO - ESTE E O ARQUIVO QUE A
053300*    MPESARPT VAI LER DEPOIS PARA O RELATORIO E AS ESTATISTICAS.
053400     WRITE REG-MPESATX.
053500 P-GRAVA-TXN-FIM.
053600     EXIT.
053700
053800*-----------------------------------------------------------*
053900*  GRAVACAO DO STATUS DO SMS - TODO REGISTRO LIDO GERA UM    *
054000*  REGISTRO DE STATUS (REGRA B8).                            *
054100*-----------------------------------------------------------*
054200 P-GRAVA-STATUS.
054300*    O STATUS E GRAVADO COM O MESMO GUID E NUMERO DO REGISTRO
054400*    LIDO - STATUS E CAMPOS SMSSTAT-STATUS/SMSSTAT-NOTA JA FORAM
054500*    PREENCHIDOS PELO CHAMADOR (P-PROCESSA-LOTE) ANTES DESTE CALL.
054600     MOVE SMSIN-GUID   TO SMSSTAT-GUID.
054700     MOVE SMSIN-NUMERO TO SMSSTAT-NUMERO.
054800*    UM REGISTRO DE STATUS POR SMS LIDO, SEM EXCECAO (REGRA B8).
054900     WRITE REG-SMSSTAT.
055000 P-GRAVA-STATUS-FIM.
055100     EXIT.
055200
055300*-----------------------------------------------------------*
055400*  FIM DO LOTE - FECHA OS ARQUIVOS E CHAMA O MODULO DE       *
055500*  RELATORIO/ESTATISTICAS (MPESARPT), REPASSANDO OS TOTAIS.  *
055600*-----------------------------------------------------------*
055700 P-FINAL.
055800*    FECHA OS TRES ARQUIVOS NA MESMA ORDEM EM QUE FORAM ABERTOS.
055900     CLOSE SMSIN SMSSTAT MPESATX.
056000*    PASSA OS CINCO CONTADORES DO LOTE PARA A AREA DE LINKAGE DA
056100*    MPESARPT - ELA NAO TEM ACESSO DIRETO AS VARIAVEIS DESTE
056200*    PROGRAMA, SO AO QUE VEM NO CALL.
056300     MOVE WS-TOTAL-LIDOS     TO LK-TOT-LIDOS.
056400     MOVE WS-TOTAL-DUPLIC    TO LK-TOT-DUPLIC.
056500     MOVE WS-TOTAL-NAO-MPESA TO LK-TOT-NAO-MPESA.
056600     MOVE WS-TOTAL-OK        TO LK-TOT-OK.
056700     MOVE WS-TOTAL-FALHOU    TO LK-TOT-FALHOU.
056800*    CHAMA O MODULO DE RELATORIO/ESTATISTICAS NO FIM DO LOTE -
056900*    ELE REABRE O MPESATX PARA LER OS LANCAMENTOS GRAVADOS E
057000*    IMPRIMIR O RELATORIO (CH-1255).
057100     CALL WS-PGMRPT USING WS-LK-TOTAIS.
057200 P-FINAL-FIM.
057300     EXIT.
