000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MPESAPAR.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - SISTEMAS DE CONTROLE.
000600 DATE-WRITTEN.  03/04/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
000900
001000***************************************************************
001100*  H I S T O R I C O   D E   A L T E R A C O E S               *
001200*                                                               *
001300*  03/04/89 RM  -  PRIMEIRA VERSAO. SUBROTINA DE INTERPRETACAO *
001400*                   DE LANCAMENTOS DE EXTRATO BANCARIO LIDOS   *
001500*                   POR TELEX (VER BANCO09/BANCO12).           *
001600*  17/08/90 RM  -  INCLUIDA TABELA DE PADROES PARA OS TELEX    *
001700*                   DO BANCO DO BRASIL E DA CEF.               *
001800*  22/01/91 RM  -  CORRIGIDO CALCULO DO VALOR QUANDO O TELEX   *
001900*                   CHEGAVA SEM OS CENTAVOS.                   *
002000*  09/06/93 RM  -  FONE DE CONTATO DO FAVORECIDO PASSOU A SER  *
002100*                   GRAVADO JUNTO COM O LANCAMENTO.            *
002200*  14/02/95 RM  -  AJUSTE NA FAIXA DE CODIGO DO LANCAMENTO     *
002300*                   (DE 6 PARA 8-12 POSICOES).                 *
002400*  03/11/96 RM  -  REVISTA A ROTINA DE DATA/HORA - TELEX COM   *
002500*                   HORA EM FORMATO 12 HORAS (AM/PM).          *
002600*  19/12/98 RM  -  AJUSTE DE BUGUE DO ANO 2000 NA CONVERSAO DE *
002700*                   DATA DE 2 DIGITOS (WS-ANO-TX). CH-0231.    *
002800*  11/02/99 RM  -  TESTES COMPLEMENTARES AO AJUSTE DO ANO 2000.*
002900*  05/09/02 RM  -  RETIRADA A ROTINA DE TELEX - A LIANE E CIA  *
003000*                   PASSOU A RECEBER OS EXTRATOS POR MODEM.    *
003100*  --------------------------------------------------------    *
003200*  08/05/12 SAM -  CLIENTE NOVO (CORRETORA QUIRINO, NAIROBI)   *
003300*                   PASSOU A MANDAR SEUS LANCAMENTOS POR SMS   *
003400*                   DO OPERADOR M-PESA. REESCRITA A SUBROTINA  *
003500*                   PARA INTERPRETAR AS QUATRO FORMAS DE SMS   *
003600*                   QUE O OPERADOR ENVIA (RECEB/ENVIO/PAGTO).  *
003700*                   CH-1204.                                  *
003800*  21/06/12 SAM -  INCLUIDA NOTA DE CONFIANCA DO PARSE (0 A 1) *
003900*                   PARA O RELATORIO PODER DESCARTAR LEITURAS  *
004000*                   DUVIDOSAS. CH-1219.                        *
004100*  30/07/12 SAM -  NORMALIZACAO DO FONE PARA O FORMATO +254.   *
004200*  14/01/13 SAM -  CORRIGIDA A ORDEM DOS PADROES - "PAGTO A    *
004300*                   COMERCIANTE" ESTAVA SENDO CASADO COMO SE   *
004400*                   FOSSE "RECEBIMENTO". CH-1255.              *
004500*  02/10/13 SAM -  REVISADO O CALCULO DA NOTA DE CONFIANCA.    *
004600*  19/12/13 SAM -  PADRAO 1 NUNCA ERA CASADO (A FORMA NAO TEM   *
004700*                   "TO") E O FONE SAIA GRUDADO NO NOME NOS     *
004800*                   PADROES 1 E 2. CH-1310.                     *
004900*  02/01/14 SAM -  O NOME DO FAVORECIDO NUNCA IA PRO LANCAMENTO *
005000*                   (FALTAVA O MOVE) E FICAVA SO COM A ULTIMA   *
005100*                   PALAVRA QUANDO TINHA MAIS DE UMA. CH-1313.  *
005200***************************************************************
005300
005400*---------------------------------------------------------------
005500*  ESTA SUBROTINA NAO ABRE ARQUIVO NENHUM - RECEBE A MENSAGEM JA
005600*  LIDA PELO MODULO CHAMADOR E DEVOLVE O LANCAMENTO PRONTO. POR
005700*  ISSO A ENVIRONMENT DIVISION SO TEM A CLASSE DE CARACTERES.
005800*---------------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200*    CLASSE DIGITO - USADA NA QUEBRA DO FONE (P-FONE-1) PARA
006300*    SEPARAR OS ALGARISMOS DE QUALQUER OUTRO CARACTERE QUE
006400*    VENHA JUNTO NO TELEFONE (PARENTESE, HIFEN, ESPACO).
006500     CLASS DIGITO IS "0" THRU "9"
006600     CLASS LETRA  IS "A" THRU "Z" "a" THRU "z".
006700
006800 DATA DIVISION.
006900*---------------------------------------------------------------
007000*  A MENSAGEM CHEGA EM LK-MENSAGEM (ATE 320 POSICOES) E E COPIADA
007100*  PARA WS-MSG-MAIUSC JA EM MAIUSCULAS, POIS O OPERADOR M-PESA
007200*  ENVIA A MENSAGEM ORIGINAL ORA EM CAIXA ALTA ORA MISTURADA.
007300*---------------------------------------------------------------
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------
007600*  AREA DE TRABALHO DA MENSAGEM E DA TABELA DE PALAVRAS (TOKEN) *
007700*---------------------------------------------------------------
007800 77  WS-MSG-MAIUSC        PIC X(320) VALUE SPACES.
007900*    PONTEIRO DO UNSTRING NA TOKENIZACAO - PRECISA SER COMP
008000*    PORQUE E INCREMENTADO A CADA PALAVRA ACHADA, LINHA A LINHA,
008100*    E MENSAGEM TEM NO MAXIMO 320 POSICOES.
008200 77  WS-PONTEIRO          PIC 9(03) COMP VALUE 1.
008300 77  WS-QTD-TOKENS        PIC 9(02) COMP VALUE ZERO.
008400 77  WS-I                 PIC 9(02) COMP VALUE ZERO.
008500 77  WS-J                 PIC 9(02) COMP VALUE ZERO.
008600*    PONTEIRO DE MONTAGEM DO NOME EM WS-PEDACO-TXT (VER
008700*    P-MONTA-NOME-1) - PRECISA SER COMP PELO MESMO MOTIVO DO
008800*    WS-PONTEIRO ACIMA.
008900 77  WS-PEDACO-PTR        PIC 9(02) COMP VALUE ZERO.
009000*    SINALIZADOR GENERICO DE USO EVENTUAL EM TESTES DE BANCADA -
009100*    NAO ENTRA NO FLUXO NORMAL DO PARSE.
009200 77  WS-ACHOU              PIC X(01) VALUE "N".
009300     88 WS-ACHOU-88        VALUE "S".
009400
009500*---------------------------------------------------------------
009600*  TABELA DE PALAVRAS DA MENSAGEM JA QUEBRADA (VER P-TOKENIZA).
009700*  40 POSICOES CHEGAM PARA AS QUATRO FORMAS DE SMS DO MANUAL DO
009800*  OPERADOR - A MAIS LONGA (PADRAO 1, COM NOME E FONE) TEM POR
009900*  VOLTA DE VINTE PALAVRAS.
010000*---------------------------------------------------------------
010100 01  WS-TAB-TOKEN.
010200     03 WS-TOKEN           OCCURS 40 TIMES PIC X(20).
010300     03 FILLER             PIC X(10).
010400
010500*---------------------------------------------------------------
010600*  POSICAO (INDICE NA TABELA DE TOKEN) DE CADA PALAVRA-CHAVE DO
010700*  TELEX M-PESA. ZERO SIGNIFICA QUE A PALAVRA NAO FOI ACHADA NA
010800*  MENSAGEM. E A PARTIR DESTAS POSICOES QUE P-CASA-PADRAO DECIDE
010900*  QUAL DAS QUATRO FORMAS DE SMS ESTA SENDO INTERPRETADA.
011000*---------------------------------------------------------------
011100 01  WS-POS-PALAVRA.
011200     03 WS-POS-CONFIRMED   PIC 9(02) COMP VALUE ZERO.
011300     03 WS-POS-RECEIVED    PIC 9(02) COMP VALUE ZERO.
011400     03 WS-POS-SENT        PIC 9(02) COMP VALUE ZERO.
011500     03 WS-POS-PAID        PIC 9(02) COMP VALUE ZERO.
011600     03 WS-POS-FROM        PIC 9(02) COMP VALUE ZERO.
011700     03 WS-POS-TO          PIC 9(02) COMP VALUE ZERO.
011800     03 WS-POS-ON          PIC 9(02) COMP VALUE ZERO.
011900     03 WS-POS-AT          PIC 9(02) COMP VALUE ZERO.
012000     03 WS-POS-KSH         PIC 9(02) COMP VALUE ZERO.
012100     03 FILLER             PIC X(10).
012200
012300*    FICA EM 1 QUANDO ALGUM DOS QUATRO PADROES FOI RECONHECIDO,
012400*    ZERO SE NENHUM SERVIU - NESTE CASO O CHAMADOR RECEBE
012500*    LK-OK-FLAG = "N" E A MENSAGEM E CONTADA COMO FALHA DE PARSE.
012600 77  WS-PADRAO-ACHADO     PIC 9(01) COMP VALUE ZERO.
012700
012800*---------------------------------------------------------------
012900*  VALOR DO LANCAMENTO - VISAO ALTERNATIVA PARA TIRAR VIRGULAS  *
013000*---------------------------------------------------------------
013100*    O VALOR CHEGA COMO TEXTO (EX.: "1,500.00") E PRECISA FICAR
013200*    SEM A VIRGULA DE MILHAR ANTES DE SEPARAR INTEIROS DE
013300*    CENTAVOS - POR ISSO A AREA LIMPA SEPARADA DA AREA ORIGINAL.
013400 01  WS-VALOR-AREA.
013500     03 WS-VALOR-TXT       PIC X(15) VALUE SPACES.
013600     03 WS-VALOR-LIMPO     PIC X(15) VALUE SPACES.
013700     03 FILLER             PIC X(04).
013800 01  WS-VALOR-NUM REDEFINES WS-VALOR-AREA.
013900     03 WS-VALOR-INT       PIC 9(12).
014000     03 FILLER             PIC X(03).
014100
014200*    ACUMULADOR DO VALOR EM PONTO FIXO, JA SOMANDO A PARTE
014300*    INTEIRA COM OS CENTAVOS DIVIDIDOS POR 100 (VER P-VALOR).
014400 77  WS-VALOR-COMP         PIC S9(10)V99 VALUE ZERO.
014500 77  WS-VALOR-INT-PARTE    PIC 9(10) COMP VALUE ZERO.
014600 77  WS-VALOR-DEC-PARTE    PIC 9(02) COMP VALUE ZERO.
014700
014800*---------------------------------------------------------------
014900*  FONE DO FAVORECIDO - SO DIGITOS                               *
015000*---------------------------------------------------------------
015100*    O FONE PODE CHEGAR COM DDD NACIONAL (0722...), COM CODIGO
015200*    DO PAIS (254722...) OU JA NO FORMATO INTERNACIONAL
015300*    (+254722...) - AS TRES FORMAS SAO NORMALIZADAS EM P-FONE.
015400 01  WS-FONE-AREA.
015500     03 WS-FONE-TXT        PIC X(16) VALUE SPACES.
015600     03 FILLER             PIC X(01).
015700 01  WS-FONE-GRUPO REDEFINES WS-FONE-AREA.
015800     03 WS-FONE-DDI        PIC X(04).
015900     03 WS-FONE-NUM        PIC X(09).
016000     03 FILLER             PIC X(03).
016100
016200*    SO OS ALGARISMOS DO FONE, SEM PARENTESE, HIFEN OU ESPACO -
016300*    MONTADO PALAVRA A PALAVRA EM P-FONE-1 A PARTIR DE WS-FONE-TXT
016400 77  WS-FONE-DIGITOS       PIC X(16) VALUE SPACES.
016500 77  WS-FONE-TAM           PIC 9(02) COMP VALUE ZERO.
016600
016700*---------------------------------------------------------------
016800*  DATA E HORA DO LANCAMENTO - VISAO QUEBRADA DIA/MES/ANO        *
016900*---------------------------------------------------------------
017000*    DATA DO LANCAMENTO QUEBRADA EM DIA/MES/ANO - O TELEX M-PESA
017100*    TRAZ A DATA NO FORMATO D/M/AA (OU D/M/AAAA) LOGO DEPOIS DA
017200*    PALAVRA "ON".
017300 01  WS-DATA-TX-AREA.
017400     03 WS-DIA-TX          PIC 9(02) VALUE ZERO.
017500     03 WS-MES-TX          PIC 9(02) VALUE ZERO.
017600     03 WS-ANO-TX          PIC 9(04) VALUE ZERO.
017700     03 FILLER             PIC X(02).
017800 01  WS-DATA-TX-GRUPO REDEFINES WS-DATA-TX-AREA.
017900     03 WS-DATA-TX-8       PIC 9(08).
018000     03 FILLER             PIC X(02).
018100
018200*    HORA DO LANCAMENTO, FORMATO 12 HORAS COM AM/PM, LOGO DEPOIS
018300*    DA PALAVRA "AT" - CONVERTIDA PARA 24 HORAS EM P-QUEBRA-HORA.
018400 01  WS-HORA-TX-AREA.
018500     03 WS-HORA-TX         PIC 9(02) VALUE ZERO.
018600     03 WS-MIN-TX          PIC 9(02) VALUE ZERO.
018700     03 WS-AMPM-TX         PIC X(02) VALUE SPACES.
018800     03 FILLER             PIC X(04).
018900
019000*    SINALIZADORES DE DATA/HORA VALIDAS - SE A MENSAGEM NAO TRAZ
019100*    "ON" E "AT" OU OS NUMEROS NAO BATEM COM CALENDARIO, O CAMPO
019200*    NO LANCAMENTO FICA EM BRANCO (NAO TRAVA O PARSE).
019300 77  WS-DATA-OK            PIC X(01) VALUE "N".
019400     88 WS-DATA-VALIDA     VALUE "S".
019500 77  WS-HORA-OK            PIC X(01) VALUE "N".
019600     88 WS-HORA-VALIDA     VALUE "S".
019700
019800*---------------------------------------------------------------
019900*  NOTA DE CONFIANCA                                             *
020000*---------------------------------------------------------------
020100*    NOTA DE CONFIANCA DO PARSE, DE 0,00 A 1,00 - SOMA DE PESOS
020200*    PARCIAIS CONFORME OS CAMPOS QUE SAIRAM PREENCHIDOS (VER
020300*    P-CONFIANCA). O RELATORIO USA ISSO PARA DESCARTAR LEITURAS
020400*    DUVIDOSAS.
020500 77  WS-CONF-COMP          PIC 9(01)V99 VALUE ZERO.
020600
020700*    AREA DE MONTAGEM DO NOME DO FAVORECIDO, PALAVRA POR PALAVRA,
020800*    ANTES DE GRAVAR EM LK-NOME (VER P-MONTA-NOME-1).
020900 01  WS-PEDACO.
021000     03 WS-PEDACO-TXT      PIC X(40) VALUE SPACES.
021100     03 FILLER             PIC X(05).
021200
021300 LINKAGE SECTION.
021400*---------------------------------------------------------------
021500*  AREA DE COMUNICACAO COM O MODULO CHAMADOR (MPESAING). O     *
021600*  CHAMADOR PREENCHE A MENSAGEM E O REMETENTE; ESTA SUBROTINA   *
021700*  DEVOLVE O LANCAMENTO INTERPRETADO OU A FALHA DE INTERPRETACAO*
021800*---------------------------------------------------------------
021900 01  LK-PARSE-AREA.
022000     03 LK-GUID             PIC X(20).
022100     03 LK-MENSAGEM         PIC X(320).
022200     03 LK-REMETENTE        PIC X(20).
022300     03 LK-DIRECAO          PIC X(10).
022400     03 LK-VALOR            PIC S9(08)V99.
022500     03 LK-NOME             PIC X(40).
022600     03 LK-FONE             PIC X(13).
022700     03 LK-CODIGO           PIC X(12).
022800     03 LK-DATA-TX          PIC X(10).
022900     03 LK-HORA-TX          PIC X(08).
023000     03 LK-CONFIANCA        PIC 9V99.
023100     03 LK-OK-FLAG          PIC X(01).
023200        88 LK-PARSE-OK         VALUE "S".
023300        88 LK-PARSE-FALHOU     VALUE "N".
023400     03 LK-NOTA-ERRO        PIC X(40).
023500     03 FILLER              PIC X(10).
023600
023700*---------------------------------------------------------------
023800*  PONTO DE ENTRADA UNICO DA SUBROTINA. NAO HA SECAO DE ARQUIVO
023900*  NEM ROTINA DE ABERTURA COMO NOS PROGRAMAS BANCOxx - ESTA E
024000*  CHAMADA COMO CALL PELO MODULO MPESAING, UMA VEZ PARA CADA SMS
024100*  JA CLASSIFICADA COMO M-PESA.
024200*---------------------------------------------------------------
024300 PROCEDURE DIVISION USING LK-PARSE-AREA.
024400
024500 P-PARSE.
024600*    ENTRADA: MENSAGEM JA CLASSIFICADA COMO M-PESA PELO MODULO
024700*    CHAMADOR (MPESAING). AQUI SO RESTA TENTAR OS QUATRO
024800*    PADROES DE SMS E MONTAR O LANCAMENTO.
024900*    LIMPA A AREA DE SAIDA A CADA CHAMADA - O CALL E REUTILIZADO
025000*    REGISTRO A REGISTRO E NAO HA GARANTIA DE QUE O CHAMADOR
025100*    TENHA ZERADO A AREA ANTES DE CHAMAR.
025200     MOVE SPACES TO LK-DIRECAO LK-NOME LK-FONE LK-CODIGO
025300                    LK-DATA-TX LK-HORA-TX LK-NOTA-ERRO.
025400     MOVE ZERO TO LK-VALOR LK-CONFIANCA.
025500     MOVE "N" TO LK-OK-FLAG.
025600*    COPIA DE TRABALHO DA MENSAGEM - O ORIGINAL EM LK-MENSAGEM
025700*    NAO E ALTERADO, POIS PODE SER GRAVADO DEPOIS NO LANCAMENTO
025800*    OU USADO PELO CHAMADOR PARA O REGISTRO DE STATUS.
025900     MOVE LK-MENSAGEM TO WS-MSG-MAIUSC.
026000     INSPECT WS-MSG-MAIUSC CONVERTING
026100         "abcdefghijklmnopqrstuvwxyz"
026200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026300*    QUEBRA EM PALAVRAS, LOCALIZA AS PALAVRAS-CHAVE E DECIDE O
026400*    PADRAO ANTES DE TENTAR MONTAR QUALQUER CAMPO DO LANCAMENTO.
026500     PERFORM P-TOKENIZA THRU P-TOKENIZA-FIM.
026600     PERFORM P-CASA-PADRAO THRU P-CASA-PADRAO-FIM.
026700*    NENHUMA DAS QUATRO FORMAS CONHECIDAS DE SMS CASOU - DEVOLVE
026800*    FALHA DE PARSE SEM TENTAR MONTAR VALOR, FONE OU DATA, POIS
026900*    AS POSICOES DAS PALAVRAS-CHAVE NAO SAO CONFIAVEIS.
027000     IF WS-PADRAO-ACHADO = ZERO
027100         MOVE "NO MATCHING PATTERN FOUND" TO LK-NOTA-ERRO
027200         MOVE "N" TO LK-OK-FLAG
027300         GO TO P-PARSE-FIM.
027400*    DAQUI PARA BAIXO O PADRAO JA ESTA DEFINIDO E OS CAMPOS DE
027500*    VALOR, FONE, DATA/HORA E NOME JA FORAM POSICIONADOS PELO
027600*    PARAGRAFO P-PADRAOn CORRESPONDENTE.
027700     PERFORM P-VALOR THRU P-VALOR-FIM.
027800     PERFORM P-FONE THRU P-FONE-FIM.
027900     PERFORM P-DATA-HORA THRU P-DATA-HORA-FIM.
028000     PERFORM P-CONFIANCA THRU P-CONFIANCA-FIM.
028100*    SO CHEGA AQUI QUEM TEVE PADRAO RECONHECIDO - O PARSE E DADO
028200*    COMO BEM SUCEDIDO AINDA QUE A NOTA DE CONFIANCA SEJA BAIXA;
028300*    A DECISAO DE ACEITAR OU NAO UMA NOTA BAIXA E DO RELATORIO.
028400     MOVE "S" TO LK-OK-FLAG.
028500 P-PARSE-FIM.
028600     EXIT PROGRAM.
028700
028800*-----------------------------------------------------------*
028900*  QUEBRA A MENSAGEM EM PALAVRAS SEPARADAS POR ESPACO, E     *
029000*  GUARDA NA TABELA WS-TOKEN. SEM ISSO NAO HA COMO LOCALIZAR *
029100*  AS PALAVRAS-CHAVE DO TELEX DO M-PESA.                     *
029200*-----------------------------------------------------------*
029300 P-TOKENIZA.
029400*    REINICIA O PONTEIRO DE UNSTRING E A TABELA DE TOKEN A CADA
029500*    CHAMADA - SEM ISSO SOBRARIA LIXO DA MENSAGEM ANTERIOR NAS
029600*    POSICOES QUE A MENSAGEM ATUAL NAO CHEGA A OCUPAR.
029700     MOVE 1 TO WS-PONTEIRO.
029800     MOVE ZERO TO WS-QTD-TOKENS.
029900     MOVE SPACES TO WS-TAB-TOKEN.
030000     PERFORM P-TOKENIZA-1 THRU P-TOKENIZA-1-FIM
030100         VARYING WS-I FROM 1 BY 1
030200         UNTIL WS-I > 40 OR WS-PONTEIRO > 320.
030300 P-TOKENIZA-FIM.
030400     EXIT.
030500
030600 P-TOKENIZA-1.
030700*    CHEGOU AO FIM DA MENSAGEM - NAO HA MAIS O QUE QUEBRAR.
030800     IF WS-PONTEIRO > 320
030900         GO TO P-TOKENIZA-1-FIM.
031000*    CADA PASSAGEM POR AQUI RETIRA UMA PALAVRA, AVANCANDO O
031100*    PONTEIRO. "ALL SPACE" TRATA VARIOS ESPACOS SEGUIDOS COMO UM
031200*    SO DELIMITADOR, O QUE EVITA TOKEN EM BRANCO NO MEIO DA FRASE.
031300     UNSTRING WS-MSG-MAIUSC DELIMITED BY ALL SPACE
031400         INTO WS-TOKEN(WS-QTD-TOKENS + 1)
031500         WITH POINTER WS-PONTEIRO
031600         ON OVERFLOW
031700             MOVE 321 TO WS-PONTEIRO
031800     END-UNSTRING.
031900*    SO CONTA A PALAVRA SE REALMENTE VEIO ALGUMA COISA - EVITA
032000*    TOKEN FANTASMA QUANDO O OVERFLOW DO UNSTRING DEIXA A
032100*    POSICAO EM BRANCO NO FIM DA MENSAGEM.
032200     IF WS-TOKEN(WS-QTD-TOKENS + 1) NOT = SPACES
032300         ADD 1 TO WS-QTD-TOKENS.
032400 P-TOKENIZA-1-FIM.
032500     EXIT.
032600
032700*-----------------------------------------------------------*
032800*  LOCALIZA AS POSICOES DAS PALAVRAS-CHAVE NA TABELA E, COM  *
032900*  ISSO, DECIDE QUAL DOS QUATRO PADROES FOI CASADO. A ORDEM  *
033000*  DE TESTE E A MESMA DO MANUAL DO OPERADOR: RECEBIMENTO DE  *
033100*  PESSOA, ENVIO A PESSOA, PAGAMENTO A COMERCIANTE E         *
033200*  RECEBIMENTO DE EMPRESA (ESTE SEM NUMERO DE FONE).         *
033300*-----------------------------------------------------------*
033400 P-CASA-PADRAO.
033500*    ZERA TODAS AS POSICOES ANTES DE PROCURAR - SE ISTO NAO FOR
033600*    FEITO, UMA POSICAO DE CHAMADA ANTERIOR PODE SOBREVIVER E
033700*    CASAR UM PADRAO ERRADO NESTA CHAMADA.
033800     MOVE ZERO TO WS-POS-CONFIRMED WS-POS-RECEIVED WS-POS-SENT
033900                  WS-POS-PAID WS-POS-FROM WS-POS-TO WS-POS-ON
034000                  WS-POS-AT WS-POS-KSH.
034100     MOVE ZERO TO WS-PADRAO-ACHADO.
034200     PERFORM P-LOCALIZA-PALAVRAS THRU P-LOCALIZA-PALAVRAS-FIM.
034300*    "CONFIRMED" E "KSH" APARECEM NAS QUATRO FORMAS DE SMS - SE
034400*    UMA DELAS FALTAR, NENHUM DOS QUATRO PADROES PODE SER CASADO
034500*    E NAO HA MOTIVO PARA TESTAR OS DEMAIS.
034600     IF WS-POS-CONFIRMED = ZERO OR WS-POS-KSH = ZERO
034700         GO TO P-CASA-PADRAO-FIM.
034800*    PADRAO 1 (RECEBIMENTO DE PESSOA FISICA) PRECISA DE
034900*    "RECEIVED ... FROM" - ESTA FORMA DE SMS NAO TEM A PALAVRA
035000*    "TO" EM LUGAR NENHUM. O QUE A DISTINGUE DO PADRAO 4 (SEM
035100*    FONE) E O TOKEN LOGO ANTES DO "ON" SER NUMERO (O FONE) OU
035200*    NAO (FIM DO NOME). TESTADO PELA CLASSE DIGITO. CH-1310.
035300     IF WS-POS-RECEIVED > ZERO AND WS-POS-FROM > ZERO
035400                      AND WS-POS-ON > WS-POS-FROM
035500                      AND WS-TOKEN(WS-POS-ON - 1)(1:1) IS DIGITO
035600         PERFORM P-PADRAO1 THRU P-PADRAO1-FIM
035700         GO TO P-CASA-PADRAO-FIM.
035800*    PADRAO 2 (ENVIO A PESSOA FISICA) USA "SENT ... TO" - TESTADO
035900*    DEPOIS DO PADRAO 1 PORQUE "TO" TAMBEM APARECE NO PADRAO 1.
036000     IF WS-POS-SENT > ZERO AND WS-POS-TO > ZERO
036100         PERFORM P-PADRAO2 THRU P-PADRAO2-FIM
036200         GO TO P-CASA-PADRAO-FIM.
036300*    PADRAO 3 (PAGAMENTO A COMERCIANTE) USA "PAID ... TO" - ESTA
036400*    FORMA NUNCA TRAZ NUMERO DE FONE DO COMERCIANTE.
036500     IF WS-POS-PAID > ZERO AND WS-POS-TO > ZERO
036600         PERFORM P-PADRAO3 THRU P-PADRAO3-FIM
036700         GO TO P-CASA-PADRAO-FIM.
036800*    PADRAO 4 (RECEBIMENTO DE EMPRESA) - CHEGOU ATE AQUI PORQUE O
036900*    PADRAO 1 JA FOI TESTADO E REJEITADO (TOKEN ANTES DO "ON" NAO
037000*    NUMERO) - OU SEJA, "RECEIVED ... FROM" SEM FONE DE PAGADOR.
037100*    CH-1255 CORRIGIU A ORDEM DESTE TESTE EM RELACAO AO PADRAO 1;
037200*    CH-1310 TROCOU O CRITERIO DE DESEMPATE.
037300     IF WS-POS-RECEIVED > ZERO AND WS-POS-FROM > ZERO
037400         PERFORM P-PADRAO4 THRU P-PADRAO4-FIM
037500         GO TO P-CASA-PADRAO-FIM.
037600 P-CASA-PADRAO-FIM.
037700     EXIT.
037800
037900*---------------------------------------------------------------
038000*  PERCORRE TODOS OS TOKENS DA MENSAGEM, UM A UM, TESTANDO CADA
038100*  UM CONTRA AS NOVE PALAVRAS-CHAVE DO MANUAL DO OPERADOR.
038200*---------------------------------------------------------------
038300 P-LOCALIZA-PALAVRAS.
038400     PERFORM P-LOCALIZA-1 THRU P-LOCALIZA-1-FIM
038500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-TOKENS.
038600 P-LOCALIZA-PALAVRAS-FIM.
038700     EXIT.
038800
038900 P-LOCALIZA-1.
039000*    "CONFIRMED" PODE VIR COLADA COM A PROXIMA PALAVRA, SEM
039100*    ESPACO (EX.: "CONFIRMED.YOU"), QUANDO O OPERADOR NAO PULA
039200*    LINHA DEPOIS DO PONTO. POR ISSO O TESTE E PELOS 9 PRIMEIROS
039300*    CARACTERES DO TOKEN, E NAO PELO TOKEN INTEIRO.
039400     IF WS-TOKEN(WS-I)(1:9) = "CONFIRMED"
039500         AND (WS-TOKEN(WS-I)(10:1) = SPACE
039600          OR  WS-TOKEN(WS-I)(10:1) = ".")
039700         MOVE WS-I TO WS-POS-CONFIRMED.
039800*    DAQUI PARA BAIXO AS DEMAIS PALAVRAS-CHAVE SAO TESTADAS POR
039900*    IGUALDADE EXATA DO TOKEN - NENHUMA DELAS APARECE COLADA A
040000*    OUTRA PALAVRA NAS QUATRO FORMAS DE SMS DO OPERADOR.
040100     IF WS-TOKEN(WS-I) = "RECEIVED"
040200         MOVE WS-I TO WS-POS-RECEIVED.
040300     IF WS-TOKEN(WS-I) = "SENT"
040400         MOVE WS-I TO WS-POS-SENT.
040500     IF WS-TOKEN(WS-I) = "PAID"
040600         MOVE WS-I TO WS-POS-PAID.
040700     IF WS-TOKEN(WS-I) = "FROM"
040800         MOVE WS-I TO WS-POS-FROM.
040900     IF WS-TOKEN(WS-I) = "TO"
041000         MOVE WS-I TO WS-POS-TO.
041100     IF WS-TOKEN(WS-I) = "ON"
041200         MOVE WS-I TO WS-POS-ON.
041300     IF WS-TOKEN(WS-I) = "AT"
041400         MOVE WS-I TO WS-POS-AT.
041500     IF WS-TOKEN(WS-I) = "KSH"
041600         MOVE WS-I TO WS-POS-KSH.
041700 P-LOCALIZA-1-FIM.
041800     EXIT.
041900
042000*-----------------------------------------------------------*
042100*  PADRAO 1 - "... RECEIVED KSH vvv FROM nome fone ON dt    *
042200*              AT hr" - RECEBIMENTO DE PESSOA FISICA        *
042300*-----------------------------------------------------------*
042400*    O VALOR VEM SEMPRE IMEDIATAMENTE DEPOIS DE "KSH" E O FONE
042500*    IMEDIATAMENTE ANTES DE "ON" NESTA FORMA DE SMS (NAO EXISTE
042600*    "TO" NO PADRAO 1 - CORRIGIDO NA CH-1310, LIA TOKEN ERRADO).
042700 P-PADRAO1.
042800     MOVE "RECEIVED" TO LK-DIRECAO.
042900     MOVE WS-TOKEN(WS-POS-KSH + 1) TO WS-VALOR-TXT.
043000     MOVE WS-TOKEN(WS-POS-ON - 1) TO WS-FONE-TXT.
043100     PERFORM P-MONTA-NOME THRU P-MONTA-NOME-FIM.
043200     ADD 1 TO WS-PADRAO-ACHADO.
043300 P-PADRAO1-FIM.
043400     EXIT.
043500
043600*-----------------------------------------------------------*
043700*  PADRAO 2 - "... KSH vvv SENT TO nome fone ON dt AT hr"   *
043800*              ENVIO A PESSOA FISICA                        *
043900*-----------------------------------------------------------*
044000*    AQUI O FONE FICA ANTES DE "ON" (E NAO DE "TO", COMO NO
044100*    PADRAO 1) - O MANUAL DO OPERADOR MUDA A ORDEM DAS PALAVRAS
044200*    ENTRE AS QUATRO FORMAS DE SMS.
044300 P-PADRAO2.
044400     MOVE "SENT" TO LK-DIRECAO.
044500     MOVE WS-TOKEN(WS-POS-KSH + 1) TO WS-VALOR-TXT.
044600     MOVE WS-TOKEN(WS-POS-ON - 1) TO WS-FONE-TXT.
044700     PERFORM P-MONTA-NOME THRU P-MONTA-NOME-FIM.
044800     ADD 1 TO WS-PADRAO-ACHADO.
044900 P-PADRAO2-FIM.
045000     EXIT.
045100
045200*-----------------------------------------------------------*
045300*  PADRAO 3 - "... KSH vvv PAID TO nome ON dt AT hr"        *
045400*              PAGAMENTO A COMERCIANTE - SEM FONE            *
045500*-----------------------------------------------------------*
045600*    PAGAMENTO A COMERCIANTE NUNCA TRAZ FONE - O CAMPO FICA EM
045700*    BRANCO NO LANCAMENTO, CONFORME O MANUAL DO OPERADOR.
045800 P-PADRAO3.
045900     MOVE "PAID" TO LK-DIRECAO.
046000     MOVE WS-TOKEN(WS-POS-KSH + 1) TO WS-VALOR-TXT.
046100     MOVE SPACES TO WS-FONE-TXT.
046200     PERFORM P-MONTA-NOME THRU P-MONTA-NOME-FIM.
046300     ADD 1 TO WS-PADRAO-ACHADO.
046400 P-PADRAO3-FIM.
046500     EXIT.
046600
046700*-----------------------------------------------------------*
046800*  PADRAO 4 - "... RECEIVED KSH vvv FROM nome ON dt AT hr"  *
046900*              RECEBIMENTO DE EMPRESA - SEM FONE             *
047000*-----------------------------------------------------------*
047100*    RECEBIMENTO DE EMPRESA TAMBEM NUNCA TRAZ FONE - SO O NOME
047200*    DA EMPRESA PAGADORA, ENTRE "FROM" E "ON".
047300 P-PADRAO4.
047400     MOVE "RECEIVED" TO LK-DIRECAO.
047500     MOVE WS-TOKEN(WS-POS-KSH + 1) TO WS-VALOR-TXT.
047600     MOVE SPACES TO WS-FONE-TXT.
047700     PERFORM P-MONTA-NOME THRU P-MONTA-NOME-FIM.
047800     ADD 1 TO WS-PADRAO-ACHADO.
047900 P-PADRAO4-FIM.
048000     EXIT.
048100
048200*-----------------------------------------------------------*
048300*  NOME DO FAVORECIDO - TUDO ENTRE FROM/TO E O FONE OU O ON *
048400*-----------------------------------------------------------*
048500 P-MONTA-NOME.
048600*    O NOME FICA ENTRE "FROM"/"TO" (CONFORME O PADRAO) E O FONE,
048700*    QUANDO HOUVER FONE (PADRAO 1 OU 2), OU ATE O "ON" QUANDO NAO
048800*    HOUVER (PADRAO 3 OU 4). O P-PADRAOn CHAMADOR JA GRAVOU
048900*    WS-FONE-TXT ANTES DE CHAMAR ESTA ROTINA - AQUI SO INTERESSA
049000*    SABER SE O FONE EXISTE, NAO O SEU CONTEUDO. CH-1310.
049100*    PODE TER MAIS DE UMA PALAVRA (NOME E SOBRENOME, OU RAZAO
049200*    SOCIAL), POR ISSO MONTADO PALAVRA A PALAVRA EM WS-PEDACO-TXT
049300*    COM WS-PEDACO-PTR MARCANDO ONDE A PROXIMA ENTRA.
049400     MOVE SPACES TO LK-NOME WS-PEDACO-TXT.
049500     MOVE 1 TO WS-PEDACO-PTR.
049600     IF WS-FONE-TXT NOT = SPACES
049700         COMPUTE WS-J = WS-POS-ON - 1
049800     ELSE
049900         MOVE WS-POS-ON TO WS-J.
050000     IF WS-POS-FROM > ZERO AND WS-POS-FROM < WS-POS-ON
050100         COMPUTE WS-I = WS-POS-FROM + 1
050200     ELSE
050300         COMPUTE WS-I = WS-POS-TO + 1.
050400     PERFORM P-MONTA-NOME-1 THRU P-MONTA-NOME-1-FIM
050500         UNTIL WS-I >= WS-J OR WS-I > WS-QTD-TOKENS.
050600*    SO AGORA, DEPOIS DE MONTADA A PALAVRA INTEIRA, E QUE O NOME
050700*    VAI PARA A AREA DE SAIDA - ANTES DESTA CORRECAO O CAMPO
050800*    FICAVA SEMPRE EM BRANCO (A BONIFICACAO DA NOTA DE CONFIANCA
050900*    PELO NOME NUNCA ERA DADA). CH-1313.
051000     MOVE WS-PEDACO-TXT TO LK-NOME.
051100 P-MONTA-NOME-FIM.
051200     EXIT.
051300
051400 P-MONTA-NOME-1.
051500*    PAROU NO "ON" - TUDO O QUE VEM DEPOIS E DATA/HORA, NAO NOME.
051600     IF WS-I = WS-POS-ON
051700         GO TO P-MONTA-NOME-1-FIM.
051800*    NAO DA PRA FAZER STRING DE WS-PEDACO-TXT NELE MESMO,
051900*    DELIMITED BY SPACE - O PRIMEIRO ESPACO GRAVADO NA PALAVRA
052000*    ANTERIOR VIRARIA O FIM DE CAMPO DA PROXIMA LEITURA E AS
052100*    PALAVRAS JA MONTADAS SE PERDERIAM. POR ISSO A MONTAGEM USA
052200*    WS-PEDACO-PTR PARA SO AVANCAR, NUNCA RELER O JA GRAVADO.
052300*    CH-1313.
052400     IF WS-PEDACO-PTR > 1
052500         STRING " " DELIMITED BY SIZE
052600                INTO WS-PEDACO-TXT
052700                WITH POINTER WS-PEDACO-PTR.
052800     STRING WS-TOKEN(WS-I) DELIMITED BY SPACE
052900            INTO WS-PEDACO-TXT
053000            WITH POINTER WS-PEDACO-PTR.
053100     ADD 1 TO WS-I.
053200 P-MONTA-NOME-1-FIM.
053300     EXIT.
053400
053500*-----------------------------------------------------------*
053600*  VALOR - RETIRA VIRGULA DE MILHAR E GRAVA COM 2 CASAS     *
053700*  DECIMAIS EXATAS (REGRA B3 DO MANUAL DO OPERADOR).        *
053800*-----------------------------------------------------------*
053900*    O TELEX M-PESA SEPARA MILHARES COM VIRGULA (EX.: "1,500.00")
054000*    - A VIRGULA PRECISA SER RETIRADA ANTES DE SEPARAR A PARTE
054100*    INTEIRA DOS CENTAVOS, SENAO O UNSTRING ABAIXO QUEBRA ERRADO.
054200 P-VALOR.
054300     MOVE SPACES TO WS-VALOR-LIMPO.
054400     MOVE ZERO TO WS-J WS-VALOR-INT-PARTE WS-VALOR-DEC-PARTE.
054500     PERFORM P-VALOR-1 THRU P-VALOR-1-FIM
054600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 15.
054700*    AGORA SIM SEM VIRGULA - SEPARA PELA CASA DECIMAL (SEMPRE UM
054800*    PONTO, NUNCA VIRGULA, NO TELEX DO OPERADOR).
054900     UNSTRING WS-VALOR-LIMPO DELIMITED BY "."
055000         INTO WS-VALOR-INT-PARTE WS-VALOR-DEC-PARTE.
055100*    RECOMPOE O VALOR EM PONTO FIXO - OS CENTAVOS SEMPRE TEM DUAS
055200*    CASAS (REGRA B3), POR ISSO A DIVISAO POR 100 E EXATA.
055300     COMPUTE WS-VALOR-COMP =
055400         WS-VALOR-INT-PARTE + (WS-VALOR-DEC-PARTE / 100).
055500     MOVE WS-VALOR-COMP TO LK-VALOR.
055600 P-VALOR-FIM.
055700     EXIT.
055800
055900 P-VALOR-1.
056000*    PULA VIRGULA DE MILHAR E QUALQUER ESPACO SOBRANDO NA AREA -
056100*    SO COPIA DIGITO E O PONTO DECIMAL PARA A AREA LIMPA.
056200     IF WS-VALOR-TXT(WS-I:1) = "," OR WS-VALOR-TXT(WS-I:1) = SPACE
056300         GO TO P-VALOR-1-FIM.
056400     ADD 1 TO WS-J.
056500     MOVE WS-VALOR-TXT(WS-I:1) TO WS-VALOR-LIMPO(WS-J:1).
056600 P-VALOR-1-FIM.
056700     EXIT.
056800
056900*-----------------------------------------------------------*
057000*  FONE - SO DIGITOS, DEPOIS REDUZIDO AO FORMATO +254 DDD   *
057100*  NNNNNNNN (REGRA B4). SE NAO HOUVER FONE (PADRAO 3 E 4),  *
057200*  FICA EM BRANCO.                                          *
057300*-----------------------------------------------------------*
057400*    SE NAO HOUVER FONE NA MENSAGEM (PADRAO 3 E 4), SAI LOGO COM
057500*    O CAMPO EM BRANCO - NAO HA O QUE NORMALIZAR.
057600 P-FONE.
057700     MOVE SPACES TO LK-FONE WS-FONE-DIGITOS.
057800     IF WS-FONE-TXT = SPACES
057900         GO TO P-FONE-FIM.
058000     MOVE ZERO TO WS-FONE-TAM.
058100     PERFORM P-FONE-1 THRU P-FONE-1-FIM
058200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 16.
058300*    FORMATO NACIONAL KENIANO (EX.: 0722123456) - TROCA O ZERO
058400*    INICIAL PELO CODIGO DO PAIS.
058500     IF WS-FONE-DIGITOS(1:1) = "0"
058600         STRING "+254" DELIMITED BY SIZE
058700                WS-FONE-DIGITOS(2:9) DELIMITED BY SIZE
058800                INTO LK-FONE
058900*    JA VEM COM O CODIGO DO PAIS MAS SEM O "+" (EX.: 254722...).
059000     ELSE IF WS-FONE-DIGITOS(1:3) = "254"
059100         STRING "+254" DELIMITED BY SIZE
059200                WS-FONE-DIGITOS(4:9) DELIMITED BY SIZE
059300                INTO LK-FONE
059400*    SO OS NOVE DIGITOS DO NUMERO LOCAL, SEM DDD NEM CODIGO DE
059500*    PAIS (EX.: 722123456) - COMPLETA COM O +254 NA FRENTE.
059600     ELSE IF WS-FONE-TAM = 9 AND WS-FONE-DIGITOS(1:1) = "7"
059700         STRING "+254" DELIMITED BY SIZE
059800                WS-FONE-DIGITOS(1:9) DELIMITED BY SIZE
059900                INTO LK-FONE
060000*    JA CHEGOU NO FORMATO INTERNACIONAL COMPLETO - NAO PRECISA
060100*    DE NORMALIZACAO, SO COPIA.
060200     ELSE IF WS-FONE-TXT(1:1) = "+"
060300         MOVE WS-FONE-TXT TO LK-FONE
060400*    NENHUMA DAS REGRAS ANTERIORES SE APLICOU - CASO RESIDUAL,
060500*    GRAVA OS DIGITOS COM UM "+" NA FRENTE PARA NAO PERDER O
060600*    NUMERO, AINDA QUE FORA DO FORMATO PADRAO +254.
060700     ELSE
060800         STRING "+" DELIMITED BY SIZE
060900                WS-FONE-DIGITOS DELIMITED BY SIZE
061000                INTO LK-FONE.
061100 P-FONE-FIM.
061200     EXIT.
061300
061400*    TESTA CADA POSICAO DA AREA ORIGINAL - SO AS QUE SAO DIGITO
061500*    (CLASSE DIGITO, DEFINIDA NA SPECIAL-NAMES) VAO PARA A AREA
061600*    LIMPA WS-FONE-DIGITOS.
061700 P-FONE-1.
061800     IF WS-FONE-TXT(WS-I:1) IS DIGITO
061900         ADD 1 TO WS-FONE-TAM
062000         MOVE WS-FONE-TXT(WS-I:1)
062100             TO WS-FONE-DIGITOS(WS-FONE-TAM:1).
062200 P-FONE-1-FIM.
062300     EXIT.
062400
062500*-----------------------------------------------------------*
062600*  DATA E HORA DO LANCAMENTO (REGRA B5). DATA D/M/AA OU      *
062700*  D/M/AAAA, ANO DE 2 DIGITOS SOMA 2000. HORA DE 12 HORAS    *
062800*  COM AM/PM CONVERTIDA PARA 24 HORAS.                       *
062900*-----------------------------------------------------------*
063000*    SE NAO HOUVER "ON" E "AT" NA MENSAGEM NAO HA COMO ACHAR A
063100*    DATA E A HORA DO LANCAMENTO - OS CAMPOS FICAM EM BRANCO E O
063200*    RESTO DO PARSE SEGUE NORMALMENTE (REGRA B5 NAO E OBRIGATORIA
063300*    PARA O LANCAMENTO SER ACEITO).
063400 P-DATA-HORA.
063500     MOVE "N" TO WS-DATA-OK WS-HORA-OK.
063600     MOVE SPACES TO LK-DATA-TX LK-HORA-TX.
063700*    FALTOU UMA DAS DUAS PALAVRAS - NEM TENTA QUEBRAR DATA/HORA.
063800     IF WS-POS-ON = ZERO OR WS-POS-AT = ZERO
063900         GO TO P-DATA-HORA-FIM.
064000     PERFORM P-QUEBRA-DATA THRU P-QUEBRA-DATA-FIM.
064100     PERFORM P-QUEBRA-HORA THRU P-QUEBRA-HORA-FIM.
064200*    SO MONTA O CAMPO DE SAIDA SE A DATA PASSOU PELO TESTE DE
064300*    CALENDARIO EM P-QUEBRA-DATA.
064400     IF WS-DATA-VALIDA
064500         STRING WS-DIA-TX DELIMITED BY SIZE
064600                "/"      DELIMITED BY SIZE
064700                WS-MES-TX DELIMITED BY SIZE
064800                "/"      DELIMITED BY SIZE
064900                WS-ANO-TX DELIMITED BY SIZE
065000                INTO LK-DATA-TX.
065100*    IDEM PARA A HORA, JA CONVERTIDA PARA 24 HORAS.
065200     IF WS-HORA-VALIDA
065300         STRING WS-HORA-TX DELIMITED BY SIZE
065400                ":"       DELIMITED BY SIZE
065500                WS-MIN-TX DELIMITED BY SIZE
065600                INTO LK-HORA-TX.
065700 P-DATA-HORA-FIM.
065800     EXIT.
065900
066000*    A DATA VEM LOGO DEPOIS DE "ON", SEMPRE NO FORMATO D/M/AA OU
066100*    D/M/AAAA (REGRA B5).
066200 P-QUEBRA-DATA.
066300     MOVE ZERO TO WS-DIA-TX WS-MES-TX WS-ANO-TX.
066400     UNSTRING WS-TOKEN(WS-POS-ON + 1) DELIMITED BY "/"
066500         INTO WS-DIA-TX WS-MES-TX WS-ANO-TX.
066600*    ANO DE 2 DIGITOS - SOMA 2000, POIS O OPERADOR SO COMECOU A
066700*    OPERAR NESTE PAIS DEPOIS DO ANO 2000 (NAO HA RISCO DE
066800*    LANCAMENTO DE SECULO PASSADO AQUI COMO HAVIA NO TELEX DO
066900*    BANCO - CH-0231).
067000     IF WS-ANO-TX < 100
067100         ADD 2000 TO WS-ANO-TX.
067200*    TESTE GROSSEIRO DE CALENDARIO - NAO CONFERE DIA DE MES COM
067300*    28/29/30/31 DIAS, SO A FAIXA GERAL. SUFICIENTE PARA DETECTAR
067400*    UMA DATA MAL FORMADA NO TELEX.
067500     IF WS-DIA-TX > ZERO AND WS-DIA-TX <= 31
067600                      AND WS-MES-TX > ZERO AND WS-MES-TX <= 12
067700         MOVE "S" TO WS-DATA-OK.
067800 P-QUEBRA-DATA-FIM.
067900     EXIT.
068000
068100*    A HORA VEM LOGO DEPOIS DE "AT", NO FORMATO H:MM, E O AM/PM
068200*    NA PALAVRA SEGUINTE (REGRA B5).
068300 P-QUEBRA-HORA.
068400     MOVE ZERO TO WS-HORA-TX WS-MIN-TX.
068500     MOVE SPACES TO WS-AMPM-TX.
068600     UNSTRING WS-TOKEN(WS-POS-AT + 1) DELIMITED BY ":"
068700         INTO WS-HORA-TX WS-MIN-TX.
068800*    SO BUSCA O AM/PM SE HOUVER MAIS UMA PALAVRA DEPOIS DA HORA -
068900*    EVITA LER FORA DOS LIMITES DA TABELA DE TOKEN.
069000     IF WS-POS-AT + 2 <= WS-QTD-TOKENS
069100         MOVE WS-TOKEN(WS-POS-AT + 2)(1:2) TO WS-AMPM-TX.
069200*    HORA FORA DA FAIXA DE 1 A 12 (FORMATO 12 HORAS) OU MINUTO
069300*    MAIOR QUE 59 - HORA INVALIDA, NAO CONVERTE.
069400     IF WS-HORA-TX = ZERO OR WS-HORA-TX > 12 OR WS-MIN-TX > 59
069500         GO TO P-QUEBRA-HORA-FIM.
069600*    MEIA-NOITE NO FORMATO 12 HORAS E "12 AM", QUE EQUIVALE A
069700*    ZERO HORAS NO FORMATO 24 HORAS.
069800     IF WS-AMPM-TX = "AM" AND WS-HORA-TX = 12
069900         MOVE ZERO TO WS-HORA-TX.
070000*    DE 1 PM A 11 PM SOMA 12 PARA CHEGAR NO FORMATO 24 HORAS;
070100*    "12 PM" (MEIO-DIA) JA ESTA CORRETO E NAO ENTRA NESTA SOMA.
070200     IF WS-AMPM-TX = "PM" AND WS-HORA-TX NOT = 12
070300         ADD 12 TO WS-HORA-TX.
070400     MOVE "S" TO WS-HORA-OK.
070500 P-QUEBRA-HORA-FIM.
070600     EXIT.
070700
070800*-----------------------------------------------------------*
070900*  NOTA DE CONFIANCA DO PARSE (REGRA B6).                    *
071000*-----------------------------------------------------------*
071100*    NOTA COMECA EM 0,50 (PADRAO RECONHECIDO) E SOBE CONFORME OS
071200*    DEMAIS CAMPOS SAIRAM PREENCHIDOS - VALOR (0,20), CODIGO DA
071300*    TRANSACAO (0,20), DATA E HORA JUNTAS (0,10) E NOME (0,10).
071400*    NUNCA PASSA DE 1,00 (REGRA B6).
071500 P-CONFIANCA.
071600     MOVE 0.50 TO WS-CONF-COMP.
071700*    VALOR MAIOR QUE ZERO E SINAL DE QUE O UNSTRING EM P-VALOR
071800*    CONSEGUIU LER ALGUMA COISA COERENTE.
071900     IF LK-VALOR > ZERO
072000         ADD 0.20 TO WS-CONF-COMP.
072100*    O PRIMEIRO TOKEN DA MENSAGEM E O CODIGO DA TRANSACAO DO
072200*    OPERADOR (EX.: "QA12BC3D4E") - SE VIER PREENCHIDO, MAIS UM
072300*    INDICIO DE QUE A MENSAGEM ESTA BEM FORMADA.
072400     IF WS-TOKEN(1) NOT = SPACES
072500         ADD 0.20 TO WS-CONF-COMP.
072600*    SO CONTA O PESO DE DATA/HORA SE AS DUAS SAIRAM VALIDAS -
072700*    DATA SEM HORA (OU VICE-VERSA) NAO SOMA NADA AQUI.
072800     IF WS-DATA-VALIDA AND WS-HORA-VALIDA
072900         ADD 0.10 TO WS-CONF-COMP.
073000*    NOME EM BRANCO SO OCORRE SE P-MONTA-NOME NAO ACHOU NENHUMA
073100*    PALAVRA ENTRE OS MARCADORES - RARO, MAS POSSIVEL SE O
073200*    OPERADOR MANDAR O SMS TRUNCADO.
073300     IF LK-NOME NOT = SPACES
073400         ADD 0.10 TO WS-CONF-COMP.
073500*    TRAVA DE SEGURANCA - COM TODOS OS PESOS SOMADOS DA NO MAXIMO
073600*    1,00, MAS O TESTE FICA AQUI CASO ALGUM PESO SEJA AJUSTADO NO
073700*    FUTURO SEM RECALCULAR A SOMA TOTAL.
073800     IF WS-CONF-COMP > 1.00
073900         MOVE 1.00 TO WS-CONF-COMP.
074000     MOVE WS-CONF-COMP TO LK-CONFIANCA.
074100*    DEVOLVE O CODIGO DA TRANSACAO JUNTO COM A NOTA DE CONFIANCA -
074200*    E O ULTIMO CAMPO MONTADO ANTES DE VOLTAR PARA P-PARSE.
074300     MOVE WS-TOKEN(1) TO LK-CODIGO.
074400 P-CONFIANCA-FIM.
074500     EXIT.
074600
